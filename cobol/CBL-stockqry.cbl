000100*================================================================*
000200* PROGRAM NAME:    STOCKQRY
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/02/91  D. QUINTERO   CREATED WITH UNEMQUE AS A MODEL, TO
000900*                         DRIVE STOCKREAD FROM A CONTROL CARD
001000*                         INSTEAD OF WIRING EACH REPORT INTO THE
001100*                         READ PROGRAM ITSELF.
001200* 09/09/98  E. ACKERMAN   Y2K - RECOMPILED, NO LOGIC CHANGE HERE.
001300* 04/21/06  E. ACKERMAN   REWRITE - CONTROL CARD NOW CARRIES A
001400*                         TICKER AND AN OPTIONAL QUARTER; WHEN THE
001500*                         QUARTER IS BLANK ALL QUARTERS FOR THE
001600*                         TICKER ARE LISTED IN STORED ORDER,
001700*                         OTHERWISE THE MATCHING QUARTER IS LISTED
001800*                         DATE-DESCENDING.  CALLS THE NEW STOCKRD
001900*                         MODULE IN PLACE OF UNEMREAD.
002000*================================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  STOCKQRY.
002300 AUTHOR.        D. QUINTERO.
002400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN.  11/02/91.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS RPT-TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT QUERY-CONTROL-FILE ASSIGN TO QRYCTL
004200         FILE STATUS IS CTL-FILE-STATUS.
004300*
004400     SELECT QUERY-OUTPUT-FILE ASSIGN TO QRYOUT
004500         FILE STATUS IS OUT-FILE-STATUS.
004600*===============================================================*
004700 DATA DIVISION.
004800*---------------------------------------------------------------*
004900 FILE SECTION.
005000*---------------------------------------------------------------*
005100 FD  QUERY-CONTROL-FILE
005200     LABEL RECORDS ARE STANDARD
005300     DATA RECORD IS QUERY-REQUEST-CARD
005400     RECORD CONTAINS 80 CHARACTERS
005500     RECORDING MODE IS F.
005600 01  QUERY-REQUEST-CARD.
005700     05  QR-STOCK                     PIC X(05).
005800     05  QR-QUARTER                   PIC X(01).
005900     05  FILLER                       PIC X(74).
006000*---------------------------------------------------------------*
006100 FD  QUERY-OUTPUT-FILE
006200     RECORDING MODE IS F.
006300 01  QUERY-OUTPUT-LINE                PIC X(120).
006400*---------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600     COPY STOCKTBL.
006700     COPY STOCKFMT.
006800*
006900 01  WS-FILE-STATUSES.
007000     05  CTL-FILE-STATUS              PIC X(02).
007100         88  CTL-FILE-OK                       VALUE '00'.
007200     05  CTL-FILE-STATUS-N REDEFINES
007300         CTL-FILE-STATUS              PIC 99.
007400     05  OUT-FILE-STATUS              PIC X(02).
007500         88  OUT-FILE-OK                       VALUE '00'.
007600     05  OUT-FILE-STATUS-N REDEFINES
007700         OUT-FILE-STATUS              PIC 99.
007800     05  FILLER                       PIC X(04) VALUE SPACE.
007900*---------------------------------------------------------------*
008000* STANDALONE SWITCH - ONLY ONE FLAG IN THIS PROGRAM, NO NEED TO
008100* CARRY IT INSIDE A GROUP ITEM.
008200*---------------------------------------------------------------*
008300 77  WS-CARD-EOF-SW                   PIC X(01) VALUE 'N'.
008400     88  WS-CARD-EOF                           VALUE 'Y'.
008500*---------------------------------------------------------------*
008600 01  WS-SORT-WORK.
008700     05  WS-SORT-LOW                  PIC S9(05) COMP VALUE 0.
008800     05  WS-SORT-BEST                 PIC S9(05) COMP VALUE 0.
008900     05  WS-SORT-SCAN                 PIC S9(05) COMP VALUE 0.
009000     05  WS-SORT-HOLD-RECORD          PIC X(308).
009100*---------------------------------------------------------------*
009200 01  WS-DATE-SPLIT-WORK.
009300     05  WS-DATE-SPLIT-SORTABLE       PIC 9(08).
009400     05  WS-DATE-SPLIT-VIEW REDEFINES
009500         WS-DATE-SPLIT-SORTABLE.
009600         10  WS-DATE-SPLIT-CCYY       PIC 9(04).
009700         10  WS-DATE-SPLIT-MM         PIC 9(02).
009800         10  WS-DATE-SPLIT-DD         PIC 9(02).
009900*---------------------------------------------------------------*
010000 PROCEDURE DIVISION.
010100*---------------------------------------------------------------*
010200 0000-MAIN-ROUTINE.
010300*---------------------------------------------------------------*
010400* READ THE REQUEST CARD, CALL STOCKRD, WRITE THE RESULTS.  A
010500* FAILED OPEN OR AN EMPTY CONTROL CARD FILE GOES STRAIGHT TO
010600* THE CLOSE-AND-EXIT LEG, THE UNEMQUE "GO TO End-Program" HABIT.
010700     PERFORM 1000-INITIALIZE.
010800     IF NOT CTL-FILE-OK
010900         GO TO 0000-CLOSE-AND-EXIT
011000     END-IF.
011100     PERFORM 2000-READ-REQUEST-CARD.
011200     IF WS-CARD-EOF
011300         GO TO 0000-CLOSE-AND-EXIT
011400     END-IF.
011500     PERFORM 3000-BUILD-REQUEST.
011600     CALL 'STOCKRD' USING STK-REQUEST-ACTION,
011700         STK-REQUEST-PARMS, STK-RESULT-COUNTS,
011800         STK-RECORD-TABLE
011900     END-CALL.
012000     IF STK-REQUEST-LENGTH-ERROR
012100         PERFORM 4000-WRITE-LENGTH-ERROR
012200         GO TO 0000-CLOSE-AND-EXIT
012300     END-IF.
012400     IF STK-ACTION-FIND-QTR
012500         PERFORM 5000-SORT-TABLE-BY-DATE
012600     END-IF.
012700     PERFORM 6000-WRITE-QUERY-RESULTS.
012800*---------------------------------------------------------------*
012900 0000-CLOSE-AND-EXIT.
013000*---------------------------------------------------------------*
013100     PERFORM 9500-CLOSE-FILES THRU 9500-EXIT.
013200     GOBACK.
013300*---------------------------------------------------------------*
013400 1000-INITIALIZE.
013500*---------------------------------------------------------------*
013600* OPEN THE CONTROL CARD AND THE OUTPUT REPORT.
013700     OPEN INPUT QUERY-CONTROL-FILE.
013800     OPEN OUTPUT QUERY-OUTPUT-FILE.
013900     IF NOT CTL-FILE-OK
014000         MOVE SPACE TO QUERY-OUTPUT-LINE
014100         STRING 'UNABLE TO OPEN QUERY CONTROL FILE, STATUS '
014200             CTL-FILE-STATUS
014300             DELIMITED BY SIZE INTO QUERY-OUTPUT-LINE
014400         WRITE QUERY-OUTPUT-LINE
014500     END-IF.
014600*---------------------------------------------------------------*
014700 2000-READ-REQUEST-CARD.
014800*---------------------------------------------------------------*
014900* READ THE ONE CONTROL CARD FOR THIS RUN.
015000     READ QUERY-CONTROL-FILE
015100         AT END
015200             SET WS-CARD-EOF TO TRUE
015300     END-READ.
015400*---------------------------------------------------------------*
015500 3000-BUILD-REQUEST.
015600*---------------------------------------------------------------*
015700* TRANSLATE THE CONTROL CARD INTO A STOCKRD REQUEST.
015800     MOVE SPACE TO STK-REQUEST-STOCK.
015900     MOVE QR-STOCK TO STK-REQUEST-STOCK.
016000     IF QR-QUARTER = SPACE OR QR-QUARTER = '0'
016100         MOVE 'ALL   ' TO STK-REQUEST-ACTION
016200         MOVE 0 TO STK-REQUEST-QUARTER
016300     ELSE
016400         MOVE 'QTR   ' TO STK-REQUEST-ACTION
016500         MOVE QR-QUARTER TO STK-REQUEST-QUARTER
016600     END-IF.
016700*---------------------------------------------------------------*
016800 4000-WRITE-LENGTH-ERROR.
016900*---------------------------------------------------------------*
017000* REPORT AN OUT-OF-RANGE TICKER LENGTH AS A REQUEST ERROR.
017100     MOVE SPACE TO MAINT-RESULT-LINE.
017200     STRING 'INVALID TICKER LENGTH - MUST BE 2-5 CHARACTERS: '
017300         QR-STOCK DELIMITED BY SIZE INTO MR-TEXT.
017400     MOVE MAINT-RESULT-LINE TO QUERY-OUTPUT-LINE.
017500     WRITE QUERY-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
017600*---------------------------------------------------------------*
017700 5000-SORT-TABLE-BY-DATE.
017800*---------------------------------------------------------------*
017900* SORT THE RETURNED TABLE DATE-DESCENDING, LATEST FIRST.
018000     IF STK-TABLE-SIZE > 1
018100         PERFORM 5100-SELECT-OUTER-POSITION
018200             VARYING WS-SORT-LOW FROM 1 BY 1
018300             UNTIL WS-SORT-LOW >= STK-TABLE-SIZE
018400     END-IF.
018500*---------------------------------------------------------------*
018600 5100-SELECT-OUTER-POSITION.
018700*---------------------------------------------------------------*
018800* SELECTION SORT - FIND THE LATEST REMAINING ROW, SWAP IT IN.
018900     MOVE WS-SORT-LOW TO WS-SORT-BEST.
019000     PERFORM 5110-FIND-LATEST-REMAINING
019100         VARYING WS-SORT-SCAN FROM WS-SORT-LOW BY 1
019200         UNTIL WS-SORT-SCAN > STK-TABLE-SIZE.
019300     IF WS-SORT-BEST NOT = WS-SORT-LOW
019400         MOVE STK-TBL-STOCK-RECORD(WS-SORT-LOW)
019500             TO WS-SORT-HOLD-RECORD
019600         MOVE STK-TBL-STOCK-RECORD(WS-SORT-BEST)
019700             TO STK-TBL-STOCK-RECORD(WS-SORT-LOW)
019800         MOVE WS-SORT-HOLD-RECORD
019900             TO STK-TBL-STOCK-RECORD(WS-SORT-BEST)
020000     END-IF.
020100*---------------------------------------------------------------*
020200 5110-FIND-LATEST-REMAINING.
020300*---------------------------------------------------------------*
020400* COMPARE ONE CANDIDATE ROW AGAINST THE BEST FOUND SO FAR.
020500     IF STK-DATE-SORTABLE(WS-SORT-SCAN) >
020600         STK-DATE-SORTABLE(WS-SORT-BEST)
020700         MOVE WS-SORT-SCAN TO WS-SORT-BEST
020800     END-IF.
020900*---------------------------------------------------------------*
021000 6000-WRITE-QUERY-RESULTS.
021100*---------------------------------------------------------------*
021200* WRITE ONE DETAIL LINE PER MATCHING RECORD, OR A NOT-FOUND LINE.
021300     IF STK-TABLE-SIZE = 0
021400         MOVE SPACE TO QUERY-OUTPUT-LINE
021500         STRING 'No records found for ticker: ' QR-STOCK
021600             DELIMITED BY SIZE INTO QUERY-OUTPUT-LINE
021700         WRITE QUERY-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM
021800     ELSE
021900         PERFORM 6100-WRITE-ONE-RESULT-LINE
022000             VARYING STK-TBL-INDEX FROM 1 BY 1
022100             UNTIL STK-TBL-INDEX > STK-TABLE-SIZE
022200     END-IF.
022300*---------------------------------------------------------------*
022400 6100-WRITE-ONE-RESULT-LINE.
022500*---------------------------------------------------------------*
022600* FORMAT AND WRITE ONE QUERY-DETAIL-LINE.  EJECT TO A NEW PAGE
022700* ONLY ON THE FIRST DETAIL LINE OF THE RUN.
022800     MOVE SPACE TO QUERY-DETAIL-LINE.
022900     MOVE STK-RECORD-ID(STK-TBL-INDEX)    TO QD-RECORD-ID.
023000     MOVE STK-STOCK(STK-TBL-INDEX)        TO QD-STOCK.
023100     MOVE STK-QUARTER(STK-TBL-INDEX)      TO QD-QUARTER.
023200     MOVE STK-DATE-SORTABLE(STK-TBL-INDEX)
023300         TO WS-DATE-SPLIT-SORTABLE.
023400     MOVE WS-DATE-SPLIT-CCYY              TO QD-DATE-CCYY.
023500     MOVE WS-DATE-SPLIT-MM                TO QD-DATE-MM.
023600     MOVE WS-DATE-SPLIT-DD                TO QD-DATE-DD.
023700     MOVE STK-OPEN-PRICE(STK-TBL-INDEX)   TO QD-OPEN.
023800     MOVE STK-HIGH-PRICE(STK-TBL-INDEX)   TO QD-HIGH.
023900     MOVE STK-LOW-PRICE(STK-TBL-INDEX)    TO QD-LOW.
024000     MOVE STK-CLOSE-PRICE(STK-TBL-INDEX)  TO QD-CLOSE.
024100     MOVE STK-VOLUME(STK-TBL-INDEX)       TO QD-VOLUME.
024200     MOVE QUERY-DETAIL-LINE TO QUERY-OUTPUT-LINE.
024300     IF STK-TBL-INDEX = 1
024400         WRITE QUERY-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM
024500     ELSE
024600         WRITE QUERY-OUTPUT-LINE
024700     END-IF.
024800*---------------------------------------------------------------*
024900 9500-CLOSE-FILES.
025000*---------------------------------------------------------------*
025100* CLOSE THE CONTROL CARD AND THE OUTPUT REPORT.
025200     CLOSE QUERY-CONTROL-FILE.
025300     CLOSE QUERY-OUTPUT-FILE.
025400*---------------------------------------------------------------*
025500 9500-EXIT.
025600     EXIT.
