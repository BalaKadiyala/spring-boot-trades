000100*================================================================*
000200* PROGRAM NAME:    STOCKMNT
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/02/91  D. QUINTERO   CREATED WITH UNEMQUE AS A MODEL TO GIVE
000900*                         OPERATIONS A BATCH WAY TO ADD OR REMOVE
001000*                         STOCK MASTER RECORDS WITHOUT RERUNNING
001100*                         THE WHOLE WEEKLY LOAD.
001200* 09/09/98  E. ACKERMAN   Y2K - RECOMPILED, NO LOGIC CHANGE HERE.
001300* 04/21/06  E. ACKERMAN   REWRITE - TRANSACTION CARD NOW CARRIES
001400*                         AN ACTION CODE (ADD/DELALL/DELTIC) SO
001500*                         ONE PROGRAM HANDLES ALL THREE
001600*                         MAINTENANCE OPERATIONS.  CALLS THE NEW
001700*                         STOCKRD MODULE.
001800*================================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  STOCKMNT.
002100 AUTHOR.        D. QUINTERO.
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN.  11/02/91.
002400 DATE-COMPILED.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     C01 IS RPT-TOP-OF-FORM.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT MAINT-TRANS-FILE ASSIGN TO MNTTRAN
004000         FILE STATUS IS TRN-FILE-STATUS.
004100*
004200     SELECT MAINT-OUTPUT-FILE ASSIGN TO MNTOUT
004300         FILE STATUS IS OUT-FILE-STATUS.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 FILE SECTION.
004800*---------------------------------------------------------------*
004900 FD  MAINT-TRANS-FILE
005000     LABEL RECORDS ARE STANDARD
005100     DATA RECORD IS MAINT-TRANS-CARD
005200     RECORD CONTAINS 138 CHARACTERS
005300     RECORDING MODE IS F.
005400 01  MAINT-TRANS-CARD.
005500     05  MT-ACTION                    PIC X(06).
005600     05  MT-STOCK                     PIC X(05).
005700     05  MT-QUARTER                   PIC 9(01).
005800     05  MT-DATE-SORTABLE             PIC 9(08).
005900     05  MT-OPEN-PRICE                PIC S9(13)V9(06).
006000     05  MT-HIGH-PRICE                PIC S9(13)V9(06).
006100     05  MT-LOW-PRICE                 PIC S9(13)V9(06).
006200     05  MT-CLOSE-PRICE               PIC S9(13)V9(06).
006300     05  MT-VOLUME                    PIC S9(18).
006400     05  FILLER                       PIC X(24).
006500*---------------------------------------------------------------*
006600 FD  MAINT-OUTPUT-FILE
006700     RECORDING MODE IS F.
006800 01  MAINT-OUTPUT-LINE                PIC X(80).
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100     COPY STOCKTBL.
007200     COPY STOCKFMT.
007300*
007400 01  WS-FILE-STATUSES.
007500     05  TRN-FILE-STATUS              PIC X(02).
007600         88  TRN-FILE-OK                       VALUE '00'.
007700     05  TRN-FILE-STATUS-N REDEFINES
007800         TRN-FILE-STATUS              PIC 99.
007900     05  OUT-FILE-STATUS              PIC X(02).
008000         88  OUT-FILE-OK                       VALUE '00'.
008100     05  OUT-FILE-STATUS-N REDEFINES
008200         OUT-FILE-STATUS              PIC 99.
008300     05  FILLER                       PIC X(04) VALUE SPACE.
008400*---------------------------------------------------------------*
008500*---------------------------------------------------------------*
008600* STANDALONE SWITCH - ONLY ONE FLAG IN THIS PROGRAM, NO NEED TO
008700* CARRY IT INSIDE A GROUP ITEM.
008800*---------------------------------------------------------------*
008900 77  WS-TRANS-EOF-SW                  PIC X(01) VALUE 'N'.
009000     88  WS-TRANS-EOF                           VALUE 'Y'.
009100*---------------------------------------------------------------*
009200 01  WS-DISPLAY-WORK.
009300     05  WS-DELETE-COUNT-DISPLAY      PIC Z,ZZZ,ZZ9.
009400     05  WS-NEW-ID-DISPLAY            PIC Z(17)9.
009500     05  FILLER                       PIC X(04) VALUE SPACE.
009600*---------------------------------------------------------------*
009700 01  WS-DATE-SPLIT-WORK.
009800     05  WS-DATE-SPLIT-SORTABLE       PIC 9(08).
009900     05  WS-DATE-SPLIT-VIEW REDEFINES
010000         WS-DATE-SPLIT-SORTABLE.
010100         10  WS-DATE-SPLIT-CCYY       PIC 9(04).
010200         10  FILLER                   PIC 9(04).
010300*---------------------------------------------------------------*
010400 PROCEDURE DIVISION.
010500*---------------------------------------------------------------*
010600 0000-MAIN-ROUTINE.
010700*---------------------------------------------------------------*
010800* READ THE TRANSACTION CARD, CALL STOCKRD, REPORT THE RESULT.  A
010900* FAILED OPEN OR AN EMPTY TRANSACTION FILE GOES STRAIGHT TO THE
011000* CLOSE-AND-EXIT LEG, THE UNEMQUE "GO TO End-Program" HABIT.
011100     PERFORM 1000-INITIALIZE.
011200     IF NOT TRN-FILE-OK
011300         GO TO 0000-CLOSE-AND-EXIT
011400     END-IF.
011500     PERFORM 2000-READ-TRANS-CARD.
011600     IF WS-TRANS-EOF
011700         GO TO 0000-CLOSE-AND-EXIT
011800     END-IF.
011900     PERFORM 3000-BUILD-REQUEST.
012000     CALL 'STOCKRD' USING STK-REQUEST-ACTION,
012100         STK-REQUEST-PARMS, STK-RESULT-COUNTS,
012200         STK-RECORD-TABLE
012300     END-CALL.
012400     IF STK-REQUEST-LENGTH-ERROR
012500         PERFORM 4000-WRITE-LENGTH-ERROR
012600         GO TO 0000-CLOSE-AND-EXIT
012700     END-IF.
012800     EVALUATE TRUE
012900         WHEN STK-ACTION-ADD
013000             PERFORM 5000-WRITE-ADD-RESULT
013100         WHEN STK-ACTION-DELETE-ALL
013200             PERFORM 6000-WRITE-DELETE-ALL-RESULT
013300         WHEN STK-ACTION-DELETE-TICKER
013400             PERFORM 7000-WRITE-DELETE-TICKER-RESULT
013500         WHEN OTHER
013600             CONTINUE
013700     END-EVALUATE.
013800*---------------------------------------------------------------*
013900 0000-CLOSE-AND-EXIT.
014000*---------------------------------------------------------------*
014100     PERFORM 9500-CLOSE-FILES THRU 9500-EXIT.
014200     GOBACK.
014300*---------------------------------------------------------------*
014400 1000-INITIALIZE.
014500*---------------------------------------------------------------*
014600* OPEN THE TRANSACTION CARD AND THE RESULT OUTPUT.
014700     OPEN INPUT MAINT-TRANS-FILE.
014800     OPEN OUTPUT MAINT-OUTPUT-FILE.
014900     IF NOT TRN-FILE-OK
015000         MOVE SPACE TO MAINT-OUTPUT-LINE
015100         STRING 'UNABLE TO OPEN MAINTENANCE TRANSACTION FILE'
015200             DELIMITED BY SIZE INTO MAINT-OUTPUT-LINE
015300         WRITE MAINT-OUTPUT-LINE
015400     END-IF.
015500*---------------------------------------------------------------*
015600 2000-READ-TRANS-CARD.
015700*---------------------------------------------------------------*
015800* READ THE ONE MAINTENANCE TRANSACTION CARD FOR THIS RUN.
015900     READ MAINT-TRANS-FILE
016000         AT END
016100             SET WS-TRANS-EOF TO TRUE
016200     END-READ.
016300*---------------------------------------------------------------*
016400 3000-BUILD-REQUEST.
016500*---------------------------------------------------------------*
016600* TRANSLATE THE TRANSACTION CARD INTO A STOCKRD REQUEST.
016700     MOVE SPACE TO STK-REQUEST-STOCK.
016800     MOVE MT-STOCK TO STK-REQUEST-STOCK.
016900     MOVE 0 TO STK-REQUEST-QUARTER.
017000     EVALUATE MT-ACTION
017100         WHEN 'ADD   '
017200             MOVE 'ADD   ' TO STK-REQUEST-ACTION
017300             PERFORM 3100-BUILD-ADD-RECORD
017400         WHEN 'DELALL'
017500             MOVE 'DELALL' TO STK-REQUEST-ACTION
017600         WHEN 'DELTIC'
017700             MOVE 'DELTIC' TO STK-REQUEST-ACTION
017800         WHEN OTHER
017900             MOVE 'DELALL' TO STK-REQUEST-ACTION
018000     END-EVALUATE.
018100*---------------------------------------------------------------*
018200 3100-BUILD-ADD-RECORD.
018300*---------------------------------------------------------------*
018400* BUILD THE ONE NEW RECORD FROM THE TRANSACTION CARD FIELDS.
018500     MOVE SPACE TO STK-TBL-STOCK-RECORD(1).
018600     MOVE 0 TO STK-RECORD-ID(1).
018700     MOVE 'Y' TO STK-QUARTER-SW(1).
018800     MOVE MT-QUARTER TO STK-QUARTER(1).
018900     MOVE 'Y' TO STK-STOCK-SW(1).
019000     MOVE MT-STOCK TO STK-STOCK(1).
019100     MOVE MT-DATE-SORTABLE TO WS-DATE-SPLIT-SORTABLE.
019200     IF WS-DATE-SPLIT-CCYY = 0
019300         MOVE 'N' TO STK-DATE-SW(1)
019400     ELSE
019500         MOVE 'Y' TO STK-DATE-SW(1)
019600     END-IF.
019700     MOVE MT-DATE-SORTABLE TO STK-DATE-SORTABLE(1).
019800     MOVE 'Y' TO STK-OPEN-SW(1).
019900     MOVE MT-OPEN-PRICE TO STK-OPEN-PRICE(1).
020000     MOVE 'Y' TO STK-HIGH-SW(1).
020100     MOVE MT-HIGH-PRICE TO STK-HIGH-PRICE(1).
020200     MOVE 'Y' TO STK-LOW-SW(1).
020300     MOVE MT-LOW-PRICE TO STK-LOW-PRICE(1).
020400     MOVE 'Y' TO STK-CLOSE-SW(1).
020500     MOVE MT-CLOSE-PRICE TO STK-CLOSE-PRICE(1).
020600     MOVE 'Y' TO STK-VOLUME-SW(1).
020700     MOVE MT-VOLUME TO STK-VOLUME(1).
020800     MOVE 'N' TO STK-PCT-CHG-PRICE-SW(1).
020900     MOVE 'N' TO STK-PCT-CHG-VOLUME-SW(1).
021000     MOVE 'N' TO STK-PREV-WK-VOLUME-SW(1).
021100     MOVE 'N' TO STK-NEXT-WK-OPEN-SW(1).
021200     MOVE 'N' TO STK-NEXT-WK-CLOSE-SW(1).
021300     MOVE 'N' TO STK-PCT-CHG-NEXT-WK-SW(1).
021400     MOVE 'N' TO STK-DAYS-TO-DIV-SW(1).
021500     MOVE 'N' TO STK-PCT-RETURN-DIV-SW(1).
021600     MOVE 1 TO STK-TABLE-SIZE.
021700*---------------------------------------------------------------*
021800 4000-WRITE-LENGTH-ERROR.
021900*---------------------------------------------------------------*
022000* REPORT AN OUT-OF-RANGE TICKER LENGTH AS A REQUEST ERROR.
022100     MOVE SPACE TO MAINT-RESULT-LINE.
022200     STRING 'Invalid ticker length - must be 1-5 characters: '
022300         MT-STOCK DELIMITED BY SIZE INTO MR-TEXT.
022400     MOVE MAINT-RESULT-LINE TO MAINT-OUTPUT-LINE.
022500     WRITE MAINT-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
022600*---------------------------------------------------------------*
022700 5000-WRITE-ADD-RESULT.
022800*---------------------------------------------------------------*
022900* REPORT THE NEW RECORD-ID ASSIGNED TO THE ADDED RECORD.
023000     MOVE STK-NEW-RECORD-ID TO WS-NEW-ID-DISPLAY.
023100     MOVE SPACE TO MAINT-RESULT-LINE.
023200     STRING 'Record added, id: ' WS-NEW-ID-DISPLAY
023300         DELIMITED BY SIZE INTO MR-TEXT.
023400     MOVE MAINT-RESULT-LINE TO MAINT-OUTPUT-LINE.
023500     WRITE MAINT-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
023600*---------------------------------------------------------------*
023700 6000-WRITE-DELETE-ALL-RESULT.
023800*---------------------------------------------------------------*
023900* REPORT THE COUNT OF RECORDS REMOVED BY A DELETE-ALL.
024000     MOVE STK-DELETE-COUNT TO WS-DELETE-COUNT-DISPLAY.
024100     MOVE SPACE TO MAINT-RESULT-LINE.
024200     STRING 'Deleted ALL stock records (' WS-DELETE-COUNT-DISPLAY
024300         ' rows)' DELIMITED BY SIZE INTO MR-TEXT.
024400     MOVE MAINT-RESULT-LINE TO MAINT-OUTPUT-LINE.
024500     WRITE MAINT-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
024600*---------------------------------------------------------------*
024700 7000-WRITE-DELETE-TICKER-RESULT.
024800*---------------------------------------------------------------*
024900* REPORT THE COUNT REMOVED, OR NO-RECORDS-FOUND, FOR ONE TICKER.
025000     MOVE SPACE TO MAINT-RESULT-LINE.
025100     IF STK-DELETE-COUNT = 0
025200         STRING 'No records found for ticker: ' MT-STOCK
025300             DELIMITED BY SIZE INTO MR-TEXT
025400     ELSE
025500         MOVE STK-DELETE-COUNT TO WS-DELETE-COUNT-DISPLAY
025600         STRING 'Deleted ' WS-DELETE-COUNT-DISPLAY
025700             ' records for ticker: ' MT-STOCK
025800             DELIMITED BY SIZE INTO MR-TEXT
025900     END-IF.
026000     MOVE MAINT-RESULT-LINE TO MAINT-OUTPUT-LINE.
026100     WRITE MAINT-OUTPUT-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
026200*---------------------------------------------------------------*
026300 9500-CLOSE-FILES.
026400*---------------------------------------------------------------*
026500* CLOSE THE TRANSACTION CARD AND THE RESULT OUTPUT.
026600     CLOSE MAINT-TRANS-FILE.
026700     CLOSE MAINT-OUTPUT-FILE.
026800*---------------------------------------------------------------*
026900 9500-EXIT.
027000     EXIT.
