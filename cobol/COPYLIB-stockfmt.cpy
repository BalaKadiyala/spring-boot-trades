000100*================================================================*
000200* COPYBOOK:        STOCKFMT
000300* DESCRIPTION:      DISPLAY-LINE LAYOUTS FOR THE LOAD SUMMARY,
000400*                   THE PARSE-ERROR DIAGNOSTICS AND THE QUERY
000500*                   OUTPUT REPORT.  PATTERNED ON UNEMFORM.
000600* ORIGINAL AUTHOR:  D. QUINTERO
000700*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 11/02/91  D. QUINTERO   CREATED WITH UNEMFORM AS A MODEL
001200* 04/21/06  E. ACKERMAN   ADDED UPLOAD-RESULT AND PARSE-ERROR
001300*                         LINES FOR THE LOAD SUMMARY
001400*================================================================*
001500 01  UPLOAD-RESULT-LINE.
001600     05  FILLER                     PIC X(22)
001700             VALUE 'RECORDS LOADED      : '.
001800     05  UR-INSERTED-COUNT          PIC ZZZ,ZZZ,ZZ9.
001900     05  FILLER                     PIC X(40) VALUE SPACE.
002000*
002100 01  UPLOAD-SAMPLE-ID-LINE.
002200     05  FILLER                     PIC X(22)
002300             VALUE 'SAMPLE RECORD ID     : '.
002400     05  UR-SAMPLE-ID               PIC ZZZZZZZZZZZZZZZZZ9.
002500     05  FILLER                     PIC X(40) VALUE SPACE.
002600*
002700 01  PARSE-ERROR-LINE.
002800     05  FILLER                     PIC X(17)
002900             VALUE 'CSV parse error: '.
003000     05  PE-TEXT                    PIC X(100) VALUE SPACE.
003100     05  FILLER                     PIC X(10) VALUE SPACE.
003200*
003300 01  MAINT-RESULT-LINE.
003400     05  MR-TEXT                    PIC X(60) VALUE SPACE.
003500     05  FILLER                     PIC X(20) VALUE SPACE.
003600*
003700*----------------------------------------------------------------*
003800* QUERY OUTPUT DETAIL - ONE LINE PER MATCHING RECORD.
003900*----------------------------------------------------------------*
004000 01  QUERY-DETAIL-LINE.
004100     05  QD-RECORD-ID               PIC ZZZZZZZZZZZZZZZZZ9.
004200     05  FILLER                     PIC X(01) VALUE SPACE.
004300     05  QD-STOCK                   PIC X(05).
004400     05  FILLER                     PIC X(01) VALUE SPACE.
004500     05  QD-QUARTER                 PIC 9.
004600     05  FILLER                     PIC X(01) VALUE SPACE.
004700     05  QD-DATE.
004800         10  QD-DATE-MM             PIC 99.
004900         10  FILLER                 PIC X VALUE '/'.
005000         10  QD-DATE-DD             PIC 99.
005100         10  FILLER                 PIC X VALUE '/'.
005200         10  QD-DATE-CCYY           PIC 9999.
005300     05  FILLER                     PIC X(01) VALUE SPACE.
005400     05  QD-OPEN                    PIC -(13)9.999999.
005500     05  FILLER                     PIC X(01) VALUE SPACE.
005600     05  QD-HIGH                    PIC -(13)9.999999.
005700     05  FILLER                     PIC X(01) VALUE SPACE.
005800     05  QD-LOW                     PIC -(13)9.999999.
005900     05  FILLER                     PIC X(01) VALUE SPACE.
006000     05  QD-CLOSE                   PIC -(13)9.999999.
006100     05  FILLER                     PIC X(01) VALUE SPACE.
006200     05  QD-VOLUME                  PIC -(18)9.
006300     05  FILLER                     PIC X(06) VALUE SPACE.
006400*----------------------------------------------------------------*
