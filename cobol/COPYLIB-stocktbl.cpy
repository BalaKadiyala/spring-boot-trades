000100*================================================================*
000200* COPYBOOK:        STOCKTBL
000300* DESCRIPTION:      LINKAGE PASSED BETWEEN A FRONT-END DRIVER AND
000400*                   STOCKRD - REQUEST PARAMETERS, RESULT COUNTS,
000500*                   AND THE RETURNED RECORD TABLE.
000600* ORIGINAL AUTHOR:  D. QUINTERO
000700*
000800* MAINTENANCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 11/02/91  D. QUINTERO   CREATED WITH UNEMT AS A MODEL
001200* 09/09/98  E. ACKERMAN   Y2K - DATE FIELD NOW CCYYMMDD
001300* 04/21/06  E. ACKERMAN   ADDED QUARTER REQUEST AND DELETE-COUNT
001400*                         FIELDS FOR MAINTENANCE OPS
001500*================================================================*
001600 01  STK-REQUEST-ACTION               PIC X(06).
001700     88  STK-ACTION-FIND-ALL                  VALUE 'ALL   '.
001800     88  STK-ACTION-FIND-QTR                  VALUE 'QTR   '.
001900     88  STK-ACTION-ADD                       VALUE 'ADD   '.
002000     88  STK-ACTION-DELETE-ALL                VALUE 'DELALL'.
002100     88  STK-ACTION-DELETE-TICKER             VALUE 'DELTIC'.
002200*
002300 01  STK-REQUEST-PARMS.
002400     05  STK-REQUEST-STOCK             PIC X(32) VALUE SPACE.
002500     05  STK-REQUEST-QUARTER           PIC S9(04) VALUE 0.
002600     05  STK-REQUEST-LENGTH-ERROR-SW   PIC X(01) VALUE 'N'.
002700         88  STK-REQUEST-LENGTH-ERROR           VALUE 'Y'.
002800*
002900*----------------------------------------------------------------*
003000* STANDALONE RETURN ITEM - THE NEW RECORD-ID ASSIGNED ON AN ADD IS
003100* A SINGLE VALUE PASSED BACK TO THE CALLER, NOT A COUNT, SO IT
003200* DOES NOT BELONG IN THE STK-RESULT-COUNTS GROUP BELOW.
003300*----------------------------------------------------------------*
003400 77  STK-NEW-RECORD-ID                PIC S9(18) VALUE 0.
003500*
003600 01  STK-RESULT-COUNTS.
003700     05  STK-TABLE-SIZE                PIC S9(05) COMP VALUE 0.
003800     05  STK-TABLE-INDEX               PIC S9(05) COMP VALUE 0.
003900     05  STK-DELETE-COUNT              PIC S9(09) COMP VALUE 0.
004000     05  STK-FILE-STATUS-RTN           PIC X(02) VALUE SPACE.
004100*
004200*----------------------------------------------------------------*
004300* RESULT TABLE - FIELDS REPEAT STOCK-WEEKLY-RECORD OF STOCKREC
004400* VERBATIM (NOT COPIED IN) SO THE TABLE ENTRY CAN CARRY THE
004500* OCCURS DEPENDING ON CLAUSE, THE SAME HOUSE HABIT UNEMT USED
004600* FOR TBL-UNEMPLOYMENT-CLAIM.
004700*----------------------------------------------------------------*
004800 01  STK-RECORD-TABLE.
004900     02  STK-TBL-STOCK-RECORD OCCURS 1 TO 9999 TIMES
005000          DEPENDING ON STK-TABLE-SIZE
005100          INDEXED BY STK-TBL-INDEX.
005200         05  STK-RECORD-ID              PIC S9(18).
005300         05  STK-QUARTER-SW             PIC X(01).
005400         05  STK-QUARTER                PIC S9(04).
005500         05  STK-STOCK-SW               PIC X(01).
005600         05  STK-STOCK                  PIC X(32).
005700         05  STK-DATE-SW                PIC X(01).
005800         05  STK-DATE-SORTABLE          PIC 9(08).
005900         05  STK-OPEN-SW                PIC X(01).
006000         05  STK-OPEN-PRICE             PIC S9(13)V9(06).
006100         05  STK-HIGH-SW                PIC X(01).
006200         05  STK-HIGH-PRICE             PIC S9(13)V9(06).
006300         05  STK-LOW-SW                 PIC X(01).
006400         05  STK-LOW-PRICE              PIC S9(13)V9(06).
006500         05  STK-CLOSE-SW               PIC X(01).
006600         05  STK-CLOSE-PRICE            PIC S9(13)V9(06).
006700         05  STK-VOLUME-SW              PIC X(01).
006800         05  STK-VOLUME                 PIC S9(18).
006900         05  STK-PCT-CHG-PRICE-SW       PIC X(01).
007000         05  STK-PCT-CHG-PRICE          PIC S9(13)V9(06).
007100         05  STK-PCT-CHG-VOLUME-SW      PIC X(01).
007200         05  STK-PCT-CHG-VOLUME         PIC S9(13)V9(06).
007300         05  STK-PREV-WK-VOLUME-SW      PIC X(01).
007400         05  STK-PREV-WK-VOLUME         PIC S9(18).
007500         05  STK-NEXT-WK-OPEN-SW        PIC X(01).
007600         05  STK-NEXT-WK-OPEN           PIC S9(13)V9(06).
007700         05  STK-NEXT-WK-CLOSE-SW       PIC X(01).
007800         05  STK-NEXT-WK-CLOSE          PIC S9(13)V9(06).
007900         05  STK-PCT-CHG-NEXT-WK-SW     PIC X(01).
008000         05  STK-PCT-CHG-NEXT-WK        PIC S9(13)V9(06).
008100         05  STK-DAYS-TO-DIV-SW         PIC X(01).
008200         05  STK-DAYS-TO-DIV           PIC S9(04).
008300         05  STK-PCT-RETURN-DIV-SW      PIC X(01).
008400         05  STK-PCT-RETURN-DIV         PIC S9(13)V9(06).
008500*----------------------------------------------------------------*
