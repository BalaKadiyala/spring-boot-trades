000100*================================================================*
000200* COPYBOOK:        STOCKSEQ
000300* DESCRIPTION:      ONE-RECORD CONTROL FILE LAYOUT CARRYING THE
000400*                   LAST RECORD-ID ASSIGNED TO THE STOCK MASTER,
000500*                   SO IDS STAY SEQUENTIAL ACROSS SEPARATE BATCH
000600*                   RUNS (LOAD, THEN LATER MAINTENANCE ADDS).
000700* ORIGINAL AUTHOR:  E. ACKERMAN
000800*
000900* MAINTENANCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 02/17/06  E. ACKERMAN   CREATED
001300*================================================================*
001400 01  STOCK-SEQUENCE-CONTROL.
001500     05  SEQ-CONTROL-KEY             PIC X(08) VALUE 'STOCKSEQ'.
001600     05  SEQ-LAST-ASSIGNED-ID        PIC S9(18) VALUE 0.
001700     05  FILLER                      PIC X(20) VALUE SPACE.
001800*----------------------------------------------------------------*
