000100*================================================================*
000200* PROGRAM NAME:    STOCKRD
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/02/91  D. QUINTERO   CREATED WITH UNEMREAD AS A MODEL, TO
000900*                         GIVE QUERY PROGRAMS KEYED ACCESS TO THE
001000*                         STOCK MASTER WITHOUT EACH ONE OWNING
001100*                         THE FILE ITSELF.
001200* 09/09/98  E. ACKERMAN   Y2K - NO CHANGE TO THIS PROGRAM'S OWN
001300*                         LOGIC, RECOMPILED FOR THE DATE STORAGE
001400*                         CHANGE IN STOCKREC.
001500* 04/21/06  E. ACKERMAN   REWRITE - ADDED TICKER-LENGTH VALIDATION,
001600*                         TICKER+QUARTER FILTERING, AND THE ADD/
001700*                         DELETE-ALL/DELETE-BY-TICKER MAINTENANCE
001800*                         ACTIONS.  THIS PROGRAM NOW OWNS BOTH THE
001900*                         MASTER FILE AND THE STOCKSEQ CONTROL
002000*                         FILE SO RECORD-IDS STAY SEQUENTIAL
002100*                         WHETHER A RECORD ARRIVES THROUGH THE
002200*                         LOAD OR THROUGH A MAINTENANCE ADD.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  STOCKRD.
002600 AUTHOR.        D. QUINTERO.
002700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN.  11/02/91.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON  STATUS IS STK-TRACE-REQUESTED
004000     UPSI-0 OFF STATUS IS STK-TRACE-NOT-REQUESTED.
004100*        OPERATOR SETS UPSI-0 ON IN THE RUN JCL TO GET A ONE-
004200*        LINE TRACE OF EACH REQUEST STOCKRD IS CALLED WITH -
004300*        USEFUL WHEN A FRONT END REPORTS "NOT FOUND" AND NOBODY
004400*        CAN TELL WHAT TICKER IT ACTUALLY ASKED FOR.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT STOCK-MASTER-FILE ASSIGN TO STKMAST
005000       ORGANIZATION IS INDEXED
005100       ACCESS MODE  IS DYNAMIC
005200       RECORD KEY   IS SWR-RECORD-ID
005300       FILE STATUS  IS MASTER-FILE-STATUS.
005400*
005500     SELECT STOCK-SEQUENCE-FILE ASSIGN TO STKSEQ
005600       ORGANIZATION IS INDEXED
005700       ACCESS MODE  IS DYNAMIC
005800       RECORD KEY   IS SEQ-CONTROL-KEY
005900       FILE STATUS  IS SEQ-FILE-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  STOCK-MASTER-FILE
006600     DATA RECORD IS STOCK-WEEKLY-RECORD.
006700     COPY STOCKREC.
006800*---------------------------------------------------------------*
006900 FD  STOCK-SEQUENCE-FILE
007000     DATA RECORD IS STOCK-SEQUENCE-CONTROL.
007100     COPY STOCKSEQ.
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 01  WS-FILE-STATUSES.
007600     05  MASTER-FILE-STATUS           PIC X(02).
007700         88  MASTER-FILE-OK                    VALUE '00'.
007800         88  MASTER-FILE-MAY-EXIST              VALUE '35'.
007900     05  MASTER-FILE-STATUS-N REDEFINES
008000         MASTER-FILE-STATUS           PIC 99.
008100     05  SEQ-FILE-STATUS              PIC X(02).
008200         88  SEQ-FILE-OK                       VALUE '00'.
008300         88  SEQ-FILE-MAY-EXIST                 VALUE '35'.
008400     05  SEQ-FILE-STATUS-N REDEFINES
008500         SEQ-FILE-STATUS              PIC 99.
008600     05  MASTER-FILE-EOF-SW           PIC X(01) VALUE 'N'.
008700         88  MASTER-FILE-EOF                    VALUE 'Y'.
008800     05  FILLER                       PIC X(04) VALUE SPACE.
008900*---------------------------------------------------------------*
009000 01  WS-COUNTERS.
009100     05  WS-NEXT-RECORD-ID            PIC S9(18) COMP VALUE 0.
009200     05  WS-TICKER-IDX                PIC S9(02) COMP VALUE 0.
009300     05  WS-TICKER-FIRST-POS          PIC S9(02) COMP VALUE 0.
009400     05  WS-TICKER-LAST-POS           PIC S9(02) COMP VALUE 0.
009500     05  FILLER                       PIC X(04) VALUE SPACE.
009600*---------------------------------------------------------------*
009700* STANDALONE COUNTER - THE TRIMMED TICKER LENGTH IS SCRATCH WORK
009800* FOR 1000-VALIDATE-REQUEST ALONE, NOT PART OF THE COUNTER GROUP.
009900*---------------------------------------------------------------*
010000 77  WS-TICKER-LEN                    PIC S9(02) COMP VALUE 0.
010100*---------------------------------------------------------------*
010200 01  ERROR-DISPLAY-LINE.
010300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
010400     05  DL-ERROR-REASON              PIC X(08) VALUE SPACE.
010500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
010600     05  DL-FILE-STATUS               PIC X(02).
010700     05  FILLER  PIC X(05) VALUE ' *** '.
010800*---------------------------------------------------------------*
010900 LINKAGE SECTION.
011000 COPY STOCKTBL.
011100*===============================================================*
011200 PROCEDURE DIVISION USING STK-REQUEST-ACTION, STK-REQUEST-PARMS,
011300     STK-RESULT-COUNTS, STK-RECORD-TABLE.
011400*---------------------------------------------------------------*
011500 0000-MAIN-ROUTINE.
011600*---------------------------------------------------------------*
011700* DISPATCH ON THE REQUESTED ACTION, THEN CLOSE UP.  A LENGTH
011800* ERROR OR A FAILED OPEN BRANCHES STRAIGHT TO 0000-EXIT - THE
011900* SAME "GO TO THE END AND GET OUT" STYLE UNEMREAD'S CALLERS
012000* USED FOR A BAD FILE OPEN.
012100     IF STK-TRACE-REQUESTED
012200         DISPLAY 'STOCKRD REQUEST ACTION: ', STK-REQUEST-ACTION
012300     END-IF.
012400     PERFORM 1000-VALIDATE-REQUEST.
012500     IF STK-REQUEST-LENGTH-ERROR
012600         GO TO 0000-EXIT
012700     END-IF.
012800     PERFORM 1100-OPEN-MASTER-FILE.
012900     IF NOT MASTER-FILE-OK
013000         GO TO 0000-CLOSE-AND-EXIT
013100     END-IF.
013200     EVALUATE TRUE
013300         WHEN STK-ACTION-FIND-ALL
013400             PERFORM 2000-FIND-BY-TICKER
013500         WHEN STK-ACTION-FIND-QTR
013600             PERFORM 2100-FIND-BY-TICKER-QUARTER
013700         WHEN STK-ACTION-ADD
013800             PERFORM 1200-OPEN-SEQUENCE-FILE
013900             PERFORM 3000-ADD-RECORD
014000         WHEN STK-ACTION-DELETE-ALL
014100             PERFORM 3100-DELETE-ALL-RECORDS
014200         WHEN STK-ACTION-DELETE-TICKER
014300             PERFORM 3200-DELETE-BY-TICKER
014400         WHEN OTHER
014500             CONTINUE
014600     END-EVALUATE.
014700*---------------------------------------------------------------*
014800 0000-CLOSE-AND-EXIT.
014900*---------------------------------------------------------------*
015000     PERFORM 9500-CLOSE-FILES THRU 9500-EXIT.
015100*---------------------------------------------------------------*
015200 0000-EXIT.
015300*---------------------------------------------------------------*
015400     GOBACK.
015500*---------------------------------------------------------------*
015600 1000-VALIDATE-REQUEST.
015700*---------------------------------------------------------------*
015800* CHECK TICKER LENGTH AGAINST THE BOUNDARY FOR THIS ACTION.
015900     MOVE 'N' TO STK-REQUEST-LENGTH-ERROR-SW.
016000     MOVE 0 TO STK-TABLE-SIZE.
016100     MOVE 0 TO STK-DELETE-COUNT.
016200     PERFORM 1010-COMPUTE-TICKER-LENGTH.
016300     EVALUATE TRUE
016400         WHEN STK-ACTION-FIND-ALL OR STK-ACTION-FIND-QTR
016500             IF WS-TICKER-LEN < 2 OR WS-TICKER-LEN > 5
016600                 MOVE 'Y' TO STK-REQUEST-LENGTH-ERROR-SW
016700             END-IF
016800         WHEN STK-ACTION-DELETE-TICKER
016900             IF WS-TICKER-LEN < 1 OR WS-TICKER-LEN > 5
017000                 MOVE 'Y' TO STK-REQUEST-LENGTH-ERROR-SW
017100             END-IF
017200         WHEN OTHER
017300             CONTINUE
017400     END-EVALUATE.
017500*---------------------------------------------------------------*
017600 1010-COMPUTE-TICKER-LENGTH.
017700*---------------------------------------------------------------*
017800* TRIM STK-REQUEST-STOCK, RETURN ITS LENGTH IN WS-TICKER-LEN.
017900     MOVE 0 TO WS-TICKER-FIRST-POS.
018000     MOVE 0 TO WS-TICKER-LAST-POS.
018100     PERFORM 1011-FIND-FIRST-NONBLANK
018200         VARYING WS-TICKER-IDX FROM 1 BY 1
018300         UNTIL WS-TICKER-IDX > 32 OR WS-TICKER-FIRST-POS NOT = 0.
018400     IF WS-TICKER-FIRST-POS = 0
018500         MOVE 0 TO WS-TICKER-LEN
018600     ELSE
018700         PERFORM 1012-FIND-LAST-NONBLANK
018800             VARYING WS-TICKER-IDX FROM 32 BY -1
018900             UNTIL WS-TICKER-IDX < WS-TICKER-FIRST-POS
019000                 OR WS-TICKER-LAST-POS NOT = 0
019100         COMPUTE WS-TICKER-LEN =
019200             WS-TICKER-LAST-POS - WS-TICKER-FIRST-POS + 1
019300     END-IF.
019400*---------------------------------------------------------------*
019500 1011-FIND-FIRST-NONBLANK.
019600*---------------------------------------------------------------*
019700* LOCATE THE FIRST NON-BLANK CHARACTER POSITION.
019800     IF STK-REQUEST-STOCK(WS-TICKER-IDX:1) NOT = SPACE
019900         MOVE WS-TICKER-IDX TO WS-TICKER-FIRST-POS
020000     END-IF.
020100*---------------------------------------------------------------*
020200 1012-FIND-LAST-NONBLANK.
020300*---------------------------------------------------------------*
020400* LOCATE THE LAST NON-BLANK CHARACTER POSITION.
020500     IF STK-REQUEST-STOCK(WS-TICKER-IDX:1) NOT = SPACE
020600         MOVE WS-TICKER-IDX TO WS-TICKER-LAST-POS
020700     END-IF.
020800*---------------------------------------------------------------*
020900 1100-OPEN-MASTER-FILE.
021000*---------------------------------------------------------------*
021100* OPEN I-O, CREATING THE MASTER FILE ON FIRST USE.
021200     OPEN I-O STOCK-MASTER-FILE.
021300     EVALUATE MASTER-FILE-STATUS
021400         WHEN '00'
021500             CONTINUE
021600         WHEN '35'
021700             OPEN OUTPUT STOCK-MASTER-FILE
021800             CLOSE STOCK-MASTER-FILE
021900             OPEN I-O STOCK-MASTER-FILE
022000         WHEN OTHER
022100             MOVE 'STKMAST'       TO DL-ERROR-REASON
022200             MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
022300             DISPLAY ERROR-DISPLAY-LINE
022400     END-EVALUATE.
022500     MOVE MASTER-FILE-STATUS      TO STK-FILE-STATUS-RTN.
022600*---------------------------------------------------------------*
022700 1200-OPEN-SEQUENCE-FILE.
022800*---------------------------------------------------------------*
022900* OPEN THE RECORD-ID CONTROL FILE AND LOAD THE LAST-ASSIGNED ID.
023000     OPEN I-O STOCK-SEQUENCE-FILE.
023100     EVALUATE SEQ-FILE-STATUS
023200         WHEN '00'
023300             CONTINUE
023400         WHEN '35'
023500             OPEN OUTPUT STOCK-SEQUENCE-FILE
023600             CLOSE STOCK-SEQUENCE-FILE
023700             OPEN I-O STOCK-SEQUENCE-FILE
023800         WHEN OTHER
023900             MOVE 'STKSEQ'        TO DL-ERROR-REASON
024000             MOVE SEQ-FILE-STATUS TO DL-FILE-STATUS
024100             DISPLAY ERROR-DISPLAY-LINE
024200     END-EVALUATE.
024300     MOVE 'STOCKSEQ'              TO SEQ-CONTROL-KEY.
024400     READ STOCK-SEQUENCE-FILE
024500         INVALID KEY
024600             MOVE 0 TO SEQ-LAST-ASSIGNED-ID
024700             MOVE 'STOCKSEQ' TO SEQ-CONTROL-KEY
024800             WRITE STOCK-SEQUENCE-CONTROL
024900     END-READ.
025000     MOVE SEQ-LAST-ASSIGNED-ID    TO WS-NEXT-RECORD-ID.
025100*---------------------------------------------------------------*
025200 2000-FIND-BY-TICKER.
025300*---------------------------------------------------------------*
025400* RETURN EVERY RECORD FOR THE TICKER, IN STORED (ID) ORDER.
025500     MOVE 'N' TO MASTER-FILE-EOF-SW.
025600     PERFORM 2010-SCAN-FOR-TICKER
025700         UNTIL MASTER-FILE-EOF OR STK-TABLE-SIZE = 9999.
025800*---------------------------------------------------------------*
025900 2010-SCAN-FOR-TICKER.
026000*---------------------------------------------------------------*
026100* READ ONE RECORD, KEEP IT IF THE TICKER MATCHES.
026200     READ STOCK-MASTER-FILE NEXT RECORD
026300         AT END
026400             SET MASTER-FILE-EOF TO TRUE
026500         NOT AT END
026600             IF SWR-STOCK = STK-REQUEST-STOCK
026700                 ADD 1 TO STK-TABLE-SIZE
026800                 MOVE STOCK-WEEKLY-RECORD
026900                     TO STK-TBL-STOCK-RECORD(STK-TABLE-SIZE)
027000             END-IF
027100     END-READ.
027200*---------------------------------------------------------------*
027300 2100-FIND-BY-TICKER-QUARTER.
027400*---------------------------------------------------------------*
027500* RETURN EVERY RECORD FOR THE TICKER IN THE REQUESTED QUARTER.
027600     MOVE 'N' TO MASTER-FILE-EOF-SW.
027700     PERFORM 2110-SCAN-FOR-TICKER-QUARTER
027800         UNTIL MASTER-FILE-EOF OR STK-TABLE-SIZE = 9999.
027900*---------------------------------------------------------------*
028000 2110-SCAN-FOR-TICKER-QUARTER.
028100*---------------------------------------------------------------*
028200* READ ONE RECORD, KEEP IT IF TICKER AND QUARTER MATCH.
028300     READ STOCK-MASTER-FILE NEXT RECORD
028400         AT END
028500             SET MASTER-FILE-EOF TO TRUE
028600         NOT AT END
028700             IF SWR-STOCK = STK-REQUEST-STOCK
028800                 AND SWR-QUARTER = STK-REQUEST-QUARTER
028900                 ADD 1 TO STK-TABLE-SIZE
029000                 MOVE STOCK-WEEKLY-RECORD
029100                     TO STK-TBL-STOCK-RECORD(STK-TABLE-SIZE)
029200             END-IF
029300     END-READ.
029400*---------------------------------------------------------------*
029500 3000-ADD-RECORD.
029600*---------------------------------------------------------------*
029700* ASSIGN THE NEXT RECORD-ID AND WRITE THE NEW RECORD.
029800     ADD 1 TO WS-NEXT-RECORD-ID.
029900     MOVE STK-TBL-STOCK-RECORD(1) TO STOCK-WEEKLY-RECORD.
030000     MOVE WS-NEXT-RECORD-ID        TO SWR-RECORD-ID.
030100     WRITE STOCK-WEEKLY-RECORD
030200         INVALID KEY
030300             MOVE 'STKMAST'       TO DL-ERROR-REASON
030400             MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
030500             DISPLAY ERROR-DISPLAY-LINE
030600     END-WRITE.
030700     MOVE WS-NEXT-RECORD-ID        TO SEQ-LAST-ASSIGNED-ID.
030800     MOVE 'STOCKSEQ'               TO SEQ-CONTROL-KEY.
030900     REWRITE STOCK-SEQUENCE-CONTROL.
031000     MOVE WS-NEXT-RECORD-ID        TO STK-NEW-RECORD-ID.
031100     MOVE STOCK-WEEKLY-RECORD      TO STK-TBL-STOCK-RECORD(1).
031200     MOVE 1                        TO STK-TABLE-SIZE.
031300*---------------------------------------------------------------*
031400 3100-DELETE-ALL-RECORDS.
031500*---------------------------------------------------------------*
031600* REMOVE EVERY RECORD IN THE MASTER FILE, COUNTING AS WE GO.
031700     MOVE 'N' TO MASTER-FILE-EOF-SW.
031800     PERFORM 3110-DELETE-NEXT-RECORD
031900         UNTIL MASTER-FILE-EOF.
032000*---------------------------------------------------------------*
032100 3110-DELETE-NEXT-RECORD.
032200*---------------------------------------------------------------*
032300* READ THE NEXT RECORD AND DELETE IT.
032400     READ STOCK-MASTER-FILE NEXT RECORD
032500         AT END
032600             SET MASTER-FILE-EOF TO TRUE
032700         NOT AT END
032800             DELETE STOCK-MASTER-FILE RECORD
032900                 INVALID KEY
033000                     MOVE 'STKMAST'   TO DL-ERROR-REASON
033100                     MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
033200                     DISPLAY ERROR-DISPLAY-LINE
033300             END-DELETE
033400             ADD 1 TO STK-DELETE-COUNT
033500     END-READ.
033600*---------------------------------------------------------------*
033700 3200-DELETE-BY-TICKER.
033800*---------------------------------------------------------------*
033900* REMOVE EVERY RECORD FOR THE TICKER, COUNTING AS WE GO.
034000     MOVE 'N' TO MASTER-FILE-EOF-SW.
034100     PERFORM 3210-SCAN-AND-DELETE-BY-TICKER
034200         UNTIL MASTER-FILE-EOF.
034300*---------------------------------------------------------------*
034400 3210-SCAN-AND-DELETE-BY-TICKER.
034500*---------------------------------------------------------------*
034600* READ ONE RECORD, DELETE IT IF THE TICKER MATCHES.
034700     READ STOCK-MASTER-FILE NEXT RECORD
034800         AT END
034900             SET MASTER-FILE-EOF TO TRUE
035000         NOT AT END
035100             IF SWR-STOCK = STK-REQUEST-STOCK
035200                 DELETE STOCK-MASTER-FILE RECORD
035300                     INVALID KEY
035400                         MOVE 'STKMAST' TO DL-ERROR-REASON
035500                         MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
035600                         DISPLAY ERROR-DISPLAY-LINE
035700                 END-DELETE
035800                 ADD 1 TO STK-DELETE-COUNT
035900             END-IF
036000     END-READ.
036100*---------------------------------------------------------------*
036200 9500-CLOSE-FILES.
036300*---------------------------------------------------------------*
036400* CLOSE THE MASTER FILE AND, ON AN ADD, THE SEQUENCE FILE.
036500     CLOSE STOCK-MASTER-FILE.
036600     IF STK-ACTION-ADD
036700         CLOSE STOCK-SEQUENCE-FILE
036800     END-IF.
036900*---------------------------------------------------------------*
037000 9500-EXIT.
037100     EXIT.
