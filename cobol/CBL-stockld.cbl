000100*================================================================*
000200* PROGRAM NAME:    STOCKLD
000300* ORIGINAL AUTHOR: J. HARGROVE
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/88  J. HARGROVE   CREATED FOR WEEKLY STOCK LOAD.  READS
000900*                         THE WIRE-SERVICE QUOTE TAPE, LOADS THE
001000*                         STOCK MASTER.
001100* 06/19/90  J. HARGROVE   ADDED PERCENT-CHANGE AND NEXT-WEEK
001200*                         FIELDS.
001300* 11/02/91  D. QUINTERO   SWITCHED INPUT FROM CARD IMAGE TO CSV
001400*                         FEED FROM THE NEW QUOTE VENDOR.
001500* 09/09/98  E. ACKERMAN   Y2K - STOCK-WEEKLY-RECORD DATE IS NOW
001600*                         STORED CCYYMMDD.
001700* 02/17/06  E. ACKERMAN   REWRITE - EVERY FIELD NOW CARRIES ITS
001800*                         OWN NULL/PRESENT SWITCH SO A BLANK OR
001900*                         BAD COLUMN NO LONGER LOOKS LIKE A REAL
002000*                         ZERO.  ADDED THE STOCKSEQ CONTROL FILE
002100*                         SO RECORD-IDS STAY SEQUENTIAL ACROSS
002200*                         SEPARATE LOAD RUNS.  ADDED THE LOAD
002300*                         SUMMARY AND PARSE-ERROR DIAGNOSTICS.
002400*================================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  STOCKLD.
002700 AUTHOR.        J. HARGROVE.
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.  03/14/88.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS RPT-TOP-OF-FORM.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300*---------------------------------------------------------------*
004400 FILE-CONTROL.
004500     SELECT STOCK-CSV-FILE ASSIGN TO CSVSTK
004600       ORGANIZATION IS SEQUENTIAL
004700       FILE STATUS  IS CSV-FILE-STATUS.
004800*
004900     SELECT STOCK-MASTER-FILE ASSIGN TO STKMAST
005000       ORGANIZATION IS INDEXED
005100       ACCESS MODE  IS DYNAMIC
005200       RECORD KEY   IS SWR-RECORD-ID
005300       FILE STATUS  IS MASTER-FILE-STATUS.
005400*
005500     SELECT STOCK-SEQUENCE-FILE ASSIGN TO STKSEQ
005600       ORGANIZATION IS INDEXED
005700       ACCESS MODE  IS DYNAMIC
005800       RECORD KEY   IS SEQ-CONTROL-KEY
005900       FILE STATUS  IS SEQ-FILE-STATUS.
006000*
006100     SELECT LOAD-DIAGNOSTIC-FILE ASSIGN TO RPTSTK
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS  IS RPT-FILE-STATUS.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  STOCK-CSV-FILE
007000     RECORDING MODE IS F.
007100 01  STOCK-CSV-LINE                  PIC X(300).
007200*---------------------------------------------------------------*
007300 FD  STOCK-MASTER-FILE
007400     DATA RECORD IS STOCK-WEEKLY-RECORD.
007500     COPY STOCKREC.
007600*---------------------------------------------------------------*
007700 FD  STOCK-SEQUENCE-FILE
007800     DATA RECORD IS STOCK-SEQUENCE-CONTROL.
007900     COPY STOCKSEQ.
008000*---------------------------------------------------------------*
008100 FD  LOAD-DIAGNOSTIC-FILE
008200     RECORDING MODE IS F.
008300 01  DIAGNOSTIC-LINE                 PIC X(132).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 01  WS-FILE-STATUSES.
008800     05  CSV-FILE-STATUS              PIC X(02).
008900         88  CSV-FILE-OK                       VALUE '00'.
009000         88  CSV-FILE-EOF                      VALUE '10'.
009100     05  MASTER-FILE-STATUS           PIC X(02).
009200         88  MASTER-FILE-OK                    VALUE '00'.
009300         88  MASTER-FILE-MAY-EXIST             VALUE '35'.
009400     05  SEQ-FILE-STATUS              PIC X(02).
009500         88  SEQ-FILE-OK                       VALUE '00'.
009600         88  SEQ-FILE-MAY-EXIST                VALUE '35'.
009700         88  SEQ-FILE-NOTFOUND                 VALUE '23'.
009800     05  RPT-FILE-STATUS              PIC X(02).
009900     05  FILLER                       PIC X(04) VALUE SPACE.
010000*---------------------------------------------------------------*
010100 01  WS-SWITCHES.
010200     05  WS-ROW-VALID-SW              PIC X(01) VALUE 'Y'.
010300         88  WS-ROW-VALID                       VALUE 'Y'.
010400     05  WS-FILE-OPEN-ERROR-SW        PIC X(01) VALUE 'N'.
010500         88  WS-FILE-OPEN-ERROR                 VALUE 'Y'.
010600     05  FILLER                       PIC X(04) VALUE SPACE.
010700*---------------------------------------------------------------*
010800* STANDALONE COUNTERS - NOT PART OF ANY GROUP, SO A DISPLAY OF
010900* ONE DOES NOT HAVE TO NAME ITS WHOLE RECORD.
011000*---------------------------------------------------------------*
011100 77  WS-PHYSICAL-ROW-NUM              PIC S9(09) COMP VALUE 0.
011200 77  WS-CSV-DELIM-COUNT               PIC S9(04) COMP VALUE 0.
011300 01  WS-COUNTERS.
011400     05  WS-INSERTED-COUNT            PIC S9(09) COMP VALUE 0.
011500     05  WS-SAMPLE-COUNT              PIC S9(04) COMP VALUE 0.
011600     05  WS-NEXT-RECORD-ID            PIC S9(18) COMP VALUE 0.
011700     05  WS-CSV-FIELD-SUB             PIC S9(04) COMP VALUE 0.
011800     05  WS-ROW-NUM-DISPLAY            PIC Z(8)9.
011900     05  FILLER                       PIC X(04) VALUE SPACE.
012000*---------------------------------------------------------------*
012100 01  WS-SAMPLE-ID-TABLE.
012200     05  WS-SAMPLE-ID  OCCURS 10 TIMES PIC S9(18) VALUE 0.
012300     05  FILLER                       PIC X(04) VALUE SPACE.
012400*---------------------------------------------------------------*
012500* SIXTEEN RAW CSV FIELDS FOR THE CURRENT DATA ROW, HOUSE-STYLE
012600* OCCURS TABLE.  THE FLAT REDEFINES BELOW LETS US CLEAR THE
012700* WHOLE TABLE WITH A SINGLE MOVE.
012800*---------------------------------------------------------------*
012900 01  WS-CSV-FIELD-TABLE.
013000     05  WS-CSV-FIELD  OCCURS 16 TIMES PIC X(40).
013100     05  FILLER                       PIC X(04) VALUE SPACE.
013200 01  WS-CSV-FIELD-FLAT REDEFINES WS-CSV-FIELD-TABLE
013300                                  PIC X(644).
013400*---------------------------------------------------------------*
013500* SHARED FIELD-CONVERSION WORK AREA - USED BY EVERY CALL TO THE
013600* 2600/2640/2650 CONVERSION PARAGRAPHS.  ONE ROW IS CONVERTED
013700* AT A TIME SO ONE WORK AREA SERVES ALL SIXTEEN COLUMNS.
013800*---------------------------------------------------------------*
013900 01  WS-CONVERSION-WORK.
014000     05  WS-CONV-RAW                  PIC X(40) VALUE SPACE.
014100     05  WS-CONV-RAW-LEN              PIC S9(02) COMP VALUE 0.
014200     05  WS-CONV-SCRATCH              PIC X(40) VALUE SPACE.
014300     05  WS-CONV-FIELD-KIND           PIC X(04) VALUE SPACE.
014400     05  WS-CONV-SIGN                 PIC X(01) VALUE '+'.
014500     05  WS-CONV-START-POS            PIC S9(02) COMP VALUE 0.
014600     05  WS-CONV-IDX                  PIC S9(02) COMP VALUE 0.
014700     05  WS-CONV-FIRST-POS            PIC S9(02) COMP VALUE 0.
014800     05  WS-CONV-LAST-POS             PIC S9(02) COMP VALUE 0.
014900     05  WS-CONV-FIRST-CHAR           PIC X(01) VALUE SPACE.
015000     05  WS-CONV-OUT-IDX              PIC S9(02) COMP VALUE 0.
015100     05  WS-CONV-DIGIT-CHAR           PIC X(01) VALUE SPACE.
015200     05  WS-CONV-DIGIT-VALUE REDEFINES
015300         WS-CONV-DIGIT-CHAR           PIC 9(01).
015400     05  WS-CONV-DIGIT-COUNT          PIC S9(02) COMP VALUE 0.
015500     05  WS-CONV-DECIMAL-DIGITS       PIC S9(02) COMP VALUE 0.
015600     05  WS-CONV-DECIMAL-SEEN-SW      PIC X(01) VALUE 'N'.
015700         88  WS-CONV-DECIMAL-SEEN              VALUE 'Y'.
015800     05  WS-CONV-STOP-SW              PIC X(01) VALUE 'N'.
015900         88  WS-CONV-STOP                       VALUE 'Y'.
016000     05  WS-CONV-VALID-SW             PIC X(01) VALUE 'Y'.
016100         88  WS-CONV-VALID                      VALUE 'Y'.
016200     05  WS-CONV-RESULT-SW            PIC X(01) VALUE 'N'.
016300         88  WS-CONV-RESULT-OK                  VALUE 'Y'.
016400         88  WS-CONV-RESULT-NULL                VALUE 'N'.
016500     05  WS-CONV-ACCUM                PIC S9(19) COMP VALUE 0.
016600*            WIDE ENOUGH TO HOLD A FULLY-POPULATED S9(13)V9(06)
016700*            FIELD'S NINETEEN DIGITS AFTER SCALING - AN S9(18)
016800*            ACCUMULATOR OVERFLOWED ON A MAX-PRECISION PRICE.
016900     05  WS-CONV-INTEGER-RESULT       PIC S9(18) VALUE 0.
017000     05  WS-CONV-DECIMAL-RESULT       PIC S9(13)V9(06) VALUE 0.
017100     05  WS-CONV-TICKER-RESULT        PIC X(32) VALUE SPACE.
017200     05  FILLER                       PIC X(10) VALUE SPACE.
017300*---------------------------------------------------------------*
017400* DATE CONVERSION WORK AREA - M/D/YYYY TO CCYYMMDD.
017500*---------------------------------------------------------------*
017600 01  WS-DATE-CONVERSION-WORK.
017700     05  WS-CONV-DATE-TEXT            PIC X(40) VALUE SPACE.
017800     05  WS-CONV-DATE-PARTS           PIC S9(02) COMP VALUE 0.
017900     05  WS-CONV-DATE-MM-TXT          PIC X(04) VALUE SPACE.
018000     05  WS-CONV-DATE-DD-TXT          PIC X(04) VALUE SPACE.
018100     05  WS-CONV-DATE-CCYY-TXT        PIC X(04) VALUE SPACE.
018200     05  WS-CONV-DATE-MM-LEN          PIC S9(02) COMP VALUE 0.
018300     05  WS-CONV-DATE-DD-LEN          PIC S9(02) COMP VALUE 0.
018400     05  WS-CONV-DATE-CCYY-LEN        PIC S9(02) COMP VALUE 0.
018500     05  WS-CONV-DATE-MM-NUM          PIC 9(02) VALUE 0.
018600     05  WS-CONV-DATE-DD-NUM          PIC 9(02) VALUE 0.
018700     05  WS-CONV-DATE-CCYY-NUM        PIC 9(04) VALUE 0.
018800     05  WS-CONV-DATE-RESULT          PIC 9(08) VALUE 0.
018900     05  FILLER                       PIC X(08) VALUE SPACE.
019000*---------------------------------------------------------------*
019100 01  ERROR-DISPLAY-LINE.
019200     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
019300     05  DL-ERROR-REASON              PIC X(08) VALUE SPACE.
019400     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
019500     05  DL-FILE-STATUS               PIC X(02).
019600     05  FILLER  PIC X(05) VALUE ' *** '.
019700*===============================================================*
019800 PROCEDURE DIVISION.
019900*---------------------------------------------------------------*
020000 0000-MAIN-PROCESSING.
020100*---------------------------------------------------------------*
020200* LOAD THE WEEKLY STOCK CSV FEED INTO THE MASTER FILE.  A FAILED
020300* FILE OPEN BRANCHES STRAIGHT TO THE CLOSE-AND-EXIT LEG, THE
020400* SAME "GO TO THE END AND GET OUT" HABIT UNEMORIG USED WHEN ITS
020500* OWN FILE OPENS CAME BACK BAD.
020600     PERFORM 1000-INITIALIZE.
020700     IF WS-FILE-OPEN-ERROR
020800         GO TO 0000-CLOSE-AND-EXIT
020900     END-IF.
021000     PERFORM 8000-READ-STOCK-CSV.
021100     IF NOT CSV-FILE-EOF
021200         PERFORM 8000-READ-STOCK-CSV
021300     END-IF.
021400     PERFORM 2000-PROCESS-CSV-ROW THRU 2000-EXIT
021500         UNTIL CSV-FILE-EOF.
021600     PERFORM 1300-STORE-NEXT-RECORD-ID.
021700     PERFORM 9000-WRITE-UPLOAD-SUMMARY.
021800*---------------------------------------------------------------*
021900 0000-CLOSE-AND-EXIT.
022000*---------------------------------------------------------------*
022100     PERFORM 9500-CLOSE-FILES THRU 9500-EXIT.
022200     GOBACK.
022300*---------------------------------------------------------------*
022400 1000-INITIALIZE.
022500*---------------------------------------------------------------*
022600* OPEN EVERY FILE AND POSITION THE RECORD-ID COUNTER.
022700     OPEN INPUT STOCK-CSV-FILE.
022800     IF NOT CSV-FILE-OK
022900         MOVE 'Y'                 TO WS-FILE-OPEN-ERROR-SW
023000         MOVE 'CSVSTK'            TO DL-ERROR-REASON
023100         MOVE CSV-FILE-STATUS     TO DL-FILE-STATUS
023200         DISPLAY ERROR-DISPLAY-LINE.
023300     PERFORM 1100-OPEN-MASTER-FILE.
023400     PERFORM 1200-OPEN-SEQUENCE-FILE.
023500     OPEN OUTPUT LOAD-DIAGNOSTIC-FILE.
023600     PERFORM 1250-LOAD-NEXT-RECORD-ID.
023700*---------------------------------------------------------------*
023800 1100-OPEN-MASTER-FILE.
023900*---------------------------------------------------------------*
024000* OPEN THE MASTER FILE, CREATING IT ON FIRST USE.
024100     OPEN I-O STOCK-MASTER-FILE.
024200     EVALUATE MASTER-FILE-STATUS
024300         WHEN '00'
024400             CONTINUE
024500         WHEN '35'
024600             OPEN OUTPUT STOCK-MASTER-FILE
024700             CLOSE STOCK-MASTER-FILE
024800             OPEN I-O STOCK-MASTER-FILE
024900         WHEN OTHER
025000             MOVE 'Y'             TO WS-FILE-OPEN-ERROR-SW
025100             MOVE 'STKMAST'       TO DL-ERROR-REASON
025200             MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
025300             DISPLAY ERROR-DISPLAY-LINE
025400     END-EVALUATE.
025500*---------------------------------------------------------------*
025600 1200-OPEN-SEQUENCE-FILE.
025700*---------------------------------------------------------------*
025800* OPEN THE RECORD-ID CONTROL FILE, CREATING IT ON FIRST USE.
025900     OPEN I-O STOCK-SEQUENCE-FILE.
026000     EVALUATE SEQ-FILE-STATUS
026100         WHEN '00'
026200             CONTINUE
026300         WHEN '35'
026400             OPEN OUTPUT STOCK-SEQUENCE-FILE
026500             CLOSE STOCK-SEQUENCE-FILE
026600             OPEN I-O STOCK-SEQUENCE-FILE
026700         WHEN OTHER
026800             MOVE 'Y'             TO WS-FILE-OPEN-ERROR-SW
026900             MOVE 'STKSEQ'        TO DL-ERROR-REASON
027000             MOVE SEQ-FILE-STATUS TO DL-FILE-STATUS
027100             DISPLAY ERROR-DISPLAY-LINE
027200     END-EVALUATE.
027300*---------------------------------------------------------------*
027400 1250-LOAD-NEXT-RECORD-ID.
027500*---------------------------------------------------------------*
027600* READ THE LAST-ASSIGNED RECORD-ID INTO WORKING STORAGE.
027700     MOVE 'STOCKSEQ'              TO SEQ-CONTROL-KEY.
027800     READ STOCK-SEQUENCE-FILE
027900         INVALID KEY
028000             MOVE 0 TO SEQ-LAST-ASSIGNED-ID
028100             MOVE 'STOCKSEQ' TO SEQ-CONTROL-KEY
028200             WRITE STOCK-SEQUENCE-CONTROL
028300     END-READ.
028400     MOVE SEQ-LAST-ASSIGNED-ID    TO WS-NEXT-RECORD-ID.
028500*---------------------------------------------------------------*
028600 1300-STORE-NEXT-RECORD-ID.
028700*---------------------------------------------------------------*
028800* REWRITE THE CONTROL RECORD WITH THE NEW LAST-ASSIGNED ID.
028900     MOVE WS-NEXT-RECORD-ID       TO SEQ-LAST-ASSIGNED-ID.
029000     MOVE 'STOCKSEQ'              TO SEQ-CONTROL-KEY.
029100     REWRITE STOCK-SEQUENCE-CONTROL.
029200*---------------------------------------------------------------*
029300 2000-PROCESS-CSV-ROW.
029400*---------------------------------------------------------------*
029500* SPLIT, CONVERT, AND STORE ONE CSV ROW.  FALLS THRU 2050, 2100
029600* AND 2200 WHEN THE ROW PARSES CLEAN; A BAD ROW BRANCHES TO 2900
029700* INSTEAD.  PERFORMED AS A THRU RANGE ENDING AT 2000-EXIT.
029800     IF STOCK-CSV-LINE = SPACES
029900         GO TO 2000-EXIT
030000     END-IF.
030100     MOVE 'Y'                     TO WS-ROW-VALID-SW.
030200*---------------------------------------------------------------*
030300 2050-INITIALIZE-MASTER-RECORD.
030400*---------------------------------------------------------------*
030500* CLEAR THE MASTER RECORD AREA, ALL FIELDS NULL UNTIL SET.
030600     INITIALIZE STOCK-WEEKLY-RECORD.
030700     MOVE 'N' TO SWR-QUARTER-SW,          SWR-STOCK-SW,
030800                 SWR-DATE-SW,             SWR-OPEN-SW,
030900                 SWR-HIGH-SW,             SWR-LOW-SW,
031000                 SWR-CLOSE-SW,            SWR-VOLUME-SW,
031100                 SWR-PCT-CHG-PRICE-SW,    SWR-PCT-CHG-VOLUME-SW,
031200                 SWR-PREV-WK-VOLUME-SW,   SWR-NEXT-WK-OPEN-SW,
031300                 SWR-NEXT-WK-CLOSE-SW,    SWR-PCT-CHG-NEXT-WK-SW,
031400                 SWR-DAYS-TO-DIV-SW,      SWR-PCT-RETURN-DIV-SW.
031500*---------------------------------------------------------------*
031600 2100-SPLIT-CSV-ROW.
031700*---------------------------------------------------------------*
031800* UNSTRING THE ROW INTO ITS SIXTEEN COMMA-DELIMITED FIELDS.  A
031900* SHORT ROW IS NOT AN ERROR - ITS UNFILLED TRAILING FIELDS STAY
032000* SPACE (SET BELOW) AND CONVERT TO NULL LIKE ANY OTHER BLANK
032100* COLUMN.  ONLY A ROW WITH MORE THAN SIXTEEN COLUMNS IS
032200* UNRECOVERABLE - THERE IS NO WAY TO TELL WHICH OF THE EXTRA
032300* COLUMNS WAS MEANT TO LINE UP WITH THE LAYOUT, SO UNSTRING'S
032400* OWN OVERFLOW CONDITION FAILS THE ROW.
032500     MOVE SPACE TO WS-CSV-FIELD-FLAT.
032600     MOVE ZERO TO WS-CSV-DELIM-COUNT.
032700     UNSTRING STOCK-CSV-LINE DELIMITED BY ','
032800         INTO WS-CSV-FIELD(01) WS-CSV-FIELD(02) WS-CSV-FIELD(03)
032900              WS-CSV-FIELD(04) WS-CSV-FIELD(05) WS-CSV-FIELD(06)
033000              WS-CSV-FIELD(07) WS-CSV-FIELD(08) WS-CSV-FIELD(09)
033100              WS-CSV-FIELD(10) WS-CSV-FIELD(11) WS-CSV-FIELD(12)
033200              WS-CSV-FIELD(13) WS-CSV-FIELD(14) WS-CSV-FIELD(15)
033300              WS-CSV-FIELD(16)
033400         TALLYING IN WS-CSV-DELIM-COUNT
033500         ON OVERFLOW
033600             MOVE 'N' TO WS-ROW-VALID-SW
033700     END-UNSTRING.
033800     IF NOT WS-ROW-VALID
033900         GO TO 2900-LOG-PARSE-ERROR
034000     END-IF.
034100*---------------------------------------------------------------*
034200 2200-CONVERT-ROW-FIELDS.
034300*---------------------------------------------------------------*
034400* CONVERT EACH RAW CSV FIELD INTO ITS MASTER-RECORD FORM.
034500     MOVE WS-CSV-FIELD(01)        TO WS-CONV-RAW.
034600     MOVE 'INT '                  TO WS-CONV-FIELD-KIND.
034700     PERFORM 2600-CONVERT-NUMERIC-FIELD.
034800     IF WS-CONV-RESULT-OK
034900         SET SWR-QUARTER-PRESENT  TO TRUE
035000         MOVE WS-CONV-INTEGER-RESULT TO SWR-QUARTER
035100     END-IF.
035200*
035300     MOVE WS-CSV-FIELD(02)        TO WS-CONV-RAW.
035400     PERFORM 2640-CONVERT-TICKER-FIELD.
035500     IF WS-CONV-RESULT-OK
035600         SET SWR-STOCK-PRESENT    TO TRUE
035700         MOVE WS-CONV-TICKER-RESULT TO SWR-STOCK
035800     END-IF.
035900*
036000     MOVE WS-CSV-FIELD(03)        TO WS-CONV-RAW.
036100     PERFORM 2650-CONVERT-DATE-FIELD.
036200     IF WS-CONV-RESULT-OK
036300         SET SWR-DATE-PRESENT     TO TRUE
036400         MOVE WS-CONV-DATE-RESULT TO SWR-DATE-SORTABLE
036500     END-IF.
036600*
036700     MOVE WS-CSV-FIELD(04)        TO WS-CONV-RAW.
036800     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
036900     PERFORM 2600-CONVERT-NUMERIC-FIELD.
037000     IF WS-CONV-RESULT-OK
037100         SET SWR-OPEN-PRESENT     TO TRUE
037200         MOVE WS-CONV-DECIMAL-RESULT TO SWR-OPEN-PRICE
037300     END-IF.
037400*
037500     MOVE WS-CSV-FIELD(05)        TO WS-CONV-RAW.
037600     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
037700     PERFORM 2600-CONVERT-NUMERIC-FIELD.
037800     IF WS-CONV-RESULT-OK
037900         SET SWR-HIGH-PRESENT     TO TRUE
038000         MOVE WS-CONV-DECIMAL-RESULT TO SWR-HIGH-PRICE
038100     END-IF.
038200*
038300     MOVE WS-CSV-FIELD(06)        TO WS-CONV-RAW.
038400     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
038500     PERFORM 2600-CONVERT-NUMERIC-FIELD.
038600     IF WS-CONV-RESULT-OK
038700         SET SWR-LOW-PRESENT      TO TRUE
038800         MOVE WS-CONV-DECIMAL-RESULT TO SWR-LOW-PRICE
038900     END-IF.
039000*
039100     MOVE WS-CSV-FIELD(07)        TO WS-CONV-RAW.
039200     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
039300     PERFORM 2600-CONVERT-NUMERIC-FIELD.
039400     IF WS-CONV-RESULT-OK
039500         SET SWR-CLOSE-PRESENT    TO TRUE
039600         MOVE WS-CONV-DECIMAL-RESULT TO SWR-CLOSE-PRICE
039700     END-IF.
039800*
039900     MOVE WS-CSV-FIELD(08)        TO WS-CONV-RAW.
040000     MOVE 'LONG'                  TO WS-CONV-FIELD-KIND.
040100     PERFORM 2600-CONVERT-NUMERIC-FIELD.
040200     IF WS-CONV-RESULT-OK
040300         SET SWR-VOLUME-PRESENT   TO TRUE
040400         MOVE WS-CONV-INTEGER-RESULT TO SWR-VOLUME
040500     END-IF.
040600*
040700     MOVE WS-CSV-FIELD(09)        TO WS-CONV-RAW.
040800     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
040900     PERFORM 2600-CONVERT-NUMERIC-FIELD.
041000     IF WS-CONV-RESULT-OK
041100         SET SWR-PCT-CHG-PRICE-PRESENT TO TRUE
041200         MOVE WS-CONV-DECIMAL-RESULT TO SWR-PCT-CHG-PRICE
041300     END-IF.
041400*
041500     MOVE WS-CSV-FIELD(10)        TO WS-CONV-RAW.
041600     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
041700     PERFORM 2600-CONVERT-NUMERIC-FIELD.
041800     IF WS-CONV-RESULT-OK
041900         SET SWR-PCT-CHG-VOLUME-PRESENT TO TRUE
042000         MOVE WS-CONV-DECIMAL-RESULT TO SWR-PCT-CHG-VOLUME
042100     END-IF.
042200*
042300     MOVE WS-CSV-FIELD(11)        TO WS-CONV-RAW.
042400     MOVE 'LONG'                  TO WS-CONV-FIELD-KIND.
042500     PERFORM 2600-CONVERT-NUMERIC-FIELD.
042600     IF WS-CONV-RESULT-OK
042700         SET SWR-PREV-WK-VOLUME-PRESENT TO TRUE
042800         MOVE WS-CONV-INTEGER-RESULT TO SWR-PREV-WK-VOLUME
042900     END-IF.
043000*
043100     MOVE WS-CSV-FIELD(12)        TO WS-CONV-RAW.
043200     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
043300     PERFORM 2600-CONVERT-NUMERIC-FIELD.
043400     IF WS-CONV-RESULT-OK
043500         SET SWR-NEXT-WK-OPEN-PRESENT TO TRUE
043600         MOVE WS-CONV-DECIMAL-RESULT TO SWR-NEXT-WK-OPEN
043700     END-IF.
043800*
043900     MOVE WS-CSV-FIELD(13)        TO WS-CONV-RAW.
044000     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
044100     PERFORM 2600-CONVERT-NUMERIC-FIELD.
044200     IF WS-CONV-RESULT-OK
044300         SET SWR-NEXT-WK-CLOSE-PRESENT TO TRUE
044400         MOVE WS-CONV-DECIMAL-RESULT TO SWR-NEXT-WK-CLOSE
044500     END-IF.
044600*
044700     MOVE WS-CSV-FIELD(14)        TO WS-CONV-RAW.
044800     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
044900     PERFORM 2600-CONVERT-NUMERIC-FIELD.
045000     IF WS-CONV-RESULT-OK
045100         SET SWR-PCT-CHG-NEXT-WK-PRESENT TO TRUE
045200         MOVE WS-CONV-DECIMAL-RESULT TO SWR-PCT-CHG-NEXT-WK
045300     END-IF.
045400*
045500     MOVE WS-CSV-FIELD(15)        TO WS-CONV-RAW.
045600     MOVE 'INT '                  TO WS-CONV-FIELD-KIND.
045700     PERFORM 2600-CONVERT-NUMERIC-FIELD.
045800     IF WS-CONV-RESULT-OK
045900         SET SWR-DAYS-TO-DIV-PRESENT TO TRUE
046000         MOVE WS-CONV-INTEGER-RESULT TO SWR-DAYS-TO-DIV
046100     END-IF.
046200*
046300     MOVE WS-CSV-FIELD(16)        TO WS-CONV-RAW.
046400     MOVE 'DEC '                  TO WS-CONV-FIELD-KIND.
046500     PERFORM 2600-CONVERT-NUMERIC-FIELD.
046600     IF WS-CONV-RESULT-OK
046700         SET SWR-PCT-RETURN-DIV-PRESENT TO TRUE
046800         MOVE WS-CONV-DECIMAL-RESULT TO SWR-PCT-RETURN-DIV
046900     END-IF.
047000     PERFORM 3000-WRITE-MASTER-RECORD.
047100     GO TO 2000-EXIT.
047200*---------------------------------------------------------------*
047300 2600-CONVERT-NUMERIC-FIELD.
047400*---------------------------------------------------------------*
047500* STRIP $/COMMA, TRIM, AND PARSE ONE INTEGER/LONG/DECIMAL FIELD.
047600     PERFORM 2660-STRIP-DOLLAR-COMMA.
047700     PERFORM 2670-TRIM-FIELD.
047800     IF WS-CONV-RAW-LEN = 0
047900         SET WS-CONV-RESULT-NULL TO TRUE
048000     ELSE
048100         PERFORM 2680-SPLIT-SIGN-AND-DIGITS
048200         IF WS-CONV-VALID AND WS-CONV-DIGIT-COUNT > 0
048300             PERFORM 2690-BUILD-NUMERIC-RESULT
048400         ELSE
048500             SET WS-CONV-RESULT-NULL TO TRUE
048600         END-IF
048700     END-IF.
048800*---------------------------------------------------------------*
048900 2640-CONVERT-TICKER-FIELD.
049000*---------------------------------------------------------------*
049100* TRIM THE TICKER; BLANK BECOMES NULL.
049200     PERFORM 2670-TRIM-FIELD.
049300     IF WS-CONV-RAW-LEN = 0
049400         SET WS-CONV-RESULT-NULL TO TRUE
049500     ELSE
049600         MOVE SPACE               TO WS-CONV-TICKER-RESULT
049700         MOVE WS-CONV-RAW(1:WS-CONV-RAW-LEN)
049800                                  TO WS-CONV-TICKER-RESULT
049900         SET WS-CONV-RESULT-OK    TO TRUE
050000     END-IF.
050100*---------------------------------------------------------------*
050200 2650-CONVERT-DATE-FIELD.
050300*---------------------------------------------------------------*
050400* SPLIT M/D/YYYY AND BUILD THE SORTABLE CCYYMMDD DATE.
050500     PERFORM 2670-TRIM-FIELD.
050600     IF WS-CONV-RAW-LEN = 0
050700         SET WS-CONV-RESULT-NULL TO TRUE
050800     ELSE
050900         MOVE SPACE               TO WS-CONV-DATE-TEXT
051000         MOVE WS-CONV-RAW         TO WS-CONV-DATE-TEXT
051100         MOVE 0                   TO WS-CONV-DATE-PARTS
051200         MOVE SPACE TO WS-CONV-DATE-MM-TXT, WS-CONV-DATE-DD-TXT,
051300                       WS-CONV-DATE-CCYY-TXT
051400         UNSTRING WS-CONV-DATE-TEXT DELIMITED BY '/'
051500             INTO WS-CONV-DATE-MM-TXT
051600                  WS-CONV-DATE-DD-TXT
051700                  WS-CONV-DATE-CCYY-TXT
051800             TALLYING IN WS-CONV-DATE-PARTS
051900         IF WS-CONV-DATE-PARTS NOT = 3
052000             SET WS-CONV-RESULT-NULL TO TRUE
052100         ELSE
052200             MOVE WS-CONV-DATE-MM-TXT   TO WS-CONV-RAW
052300             PERFORM 2670-TRIM-FIELD
052400             MOVE WS-CONV-RAW-LEN       TO WS-CONV-DATE-MM-LEN
052500             MOVE WS-CONV-RAW           TO WS-CONV-DATE-MM-TXT
052600             MOVE WS-CONV-DATE-DD-TXT   TO WS-CONV-RAW
052700             PERFORM 2670-TRIM-FIELD
052800             MOVE WS-CONV-RAW-LEN       TO WS-CONV-DATE-DD-LEN
052900             MOVE WS-CONV-RAW           TO WS-CONV-DATE-DD-TXT
053000             MOVE WS-CONV-DATE-CCYY-TXT TO WS-CONV-RAW
053100             PERFORM 2670-TRIM-FIELD
053200             MOVE WS-CONV-RAW-LEN       TO WS-CONV-DATE-CCYY-LEN
053300             MOVE WS-CONV-RAW           TO WS-CONV-DATE-CCYY-TXT
053400             PERFORM 2652-VALIDATE-AND-BUILD-DATE
053500         END-IF
053600     END-IF.
053700*---------------------------------------------------------------*
053800 2652-VALIDATE-AND-BUILD-DATE.
053900*---------------------------------------------------------------*
054000* RANGE-CHECK MONTH AND DAY, THEN COMPUTE THE SORTABLE VALUE.
054100     MOVE 'Y' TO WS-CONV-VALID-SW.
054200     IF WS-CONV-DATE-MM-LEN < 1 OR WS-CONV-DATE-MM-LEN > 2
054300         MOVE 'N' TO WS-CONV-VALID-SW
054400     END-IF.
054500     IF WS-CONV-DATE-DD-LEN < 1 OR WS-CONV-DATE-DD-LEN > 2
054600         MOVE 'N' TO WS-CONV-VALID-SW
054700     END-IF.
054800     IF WS-CONV-DATE-CCYY-LEN NOT = 4
054900         MOVE 'N' TO WS-CONV-VALID-SW
055000     END-IF.
055100     IF WS-CONV-VALID
055200         IF WS-CONV-DATE-MM-TXT(1:WS-CONV-DATE-MM-LEN)
055300                 NOT NUMERIC
055400             MOVE 'N' TO WS-CONV-VALID-SW
055500         END-IF
055600     END-IF.
055700     IF WS-CONV-VALID
055800         IF WS-CONV-DATE-DD-TXT(1:WS-CONV-DATE-DD-LEN)
055900                 NOT NUMERIC
056000             MOVE 'N' TO WS-CONV-VALID-SW
056100         END-IF
056200     END-IF.
056300     IF WS-CONV-VALID
056400         IF WS-CONV-DATE-CCYY-TXT(1:4) NOT NUMERIC
056500             MOVE 'N' TO WS-CONV-VALID-SW
056600         END-IF
056700     END-IF.
056800     IF WS-CONV-VALID
056900         MOVE WS-CONV-DATE-MM-TXT(1:WS-CONV-DATE-MM-LEN)
057000                                  TO WS-CONV-DATE-MM-NUM
057100         MOVE WS-CONV-DATE-DD-TXT(1:WS-CONV-DATE-DD-LEN)
057200                                  TO WS-CONV-DATE-DD-NUM
057300         MOVE WS-CONV-DATE-CCYY-TXT(1:4)
057400                                  TO WS-CONV-DATE-CCYY-NUM
057500         IF WS-CONV-DATE-MM-NUM < 1 OR WS-CONV-DATE-MM-NUM > 12
057600             MOVE 'N' TO WS-CONV-VALID-SW
057700         END-IF
057800     END-IF.
057900     IF WS-CONV-VALID
058000         IF WS-CONV-DATE-DD-NUM < 1 OR WS-CONV-DATE-DD-NUM > 31
058100             MOVE 'N' TO WS-CONV-VALID-SW
058200         END-IF
058300     END-IF.
058400     IF WS-CONV-VALID
058500         COMPUTE WS-CONV-DATE-RESULT =
058600               (WS-CONV-DATE-CCYY-NUM * 10000)
058700             + (WS-CONV-DATE-MM-NUM * 100)
058800             +  WS-CONV-DATE-DD-NUM
058900         SET WS-CONV-RESULT-OK    TO TRUE
059000     ELSE
059100         SET WS-CONV-RESULT-NULL  TO TRUE
059200     END-IF.
059300*---------------------------------------------------------------*
059400 2660-STRIP-DOLLAR-COMMA.
059500*---------------------------------------------------------------*
059600* COPY OUT EVERY CHARACTER EXCEPT $ AND COMMA.
059700     MOVE SPACE TO WS-CONV-SCRATCH.
059800     MOVE 0     TO WS-CONV-OUT-IDX.
059900     PERFORM 2661-STRIP-ONE-CHAR
060000         VARYING WS-CONV-IDX FROM 1 BY 1
060100         UNTIL WS-CONV-IDX > 40.
060200     MOVE WS-CONV-SCRATCH TO WS-CONV-RAW.
060300*---------------------------------------------------------------*
060400 2661-STRIP-ONE-CHAR.
060500*---------------------------------------------------------------*
060600* COPY ONE CHARACTER UNLESS IT IS $ OR COMMA.
060700     IF WS-CONV-RAW(WS-CONV-IDX:1) NOT = '$' AND
060800        WS-CONV-RAW(WS-CONV-IDX:1) NOT = ','
060900         ADD 1 TO WS-CONV-OUT-IDX
061000         MOVE WS-CONV-RAW(WS-CONV-IDX:1)
061100             TO WS-CONV-SCRATCH(WS-CONV-OUT-IDX:1)
061200     END-IF.
061300*---------------------------------------------------------------*
061400 2670-TRIM-FIELD.
061500*---------------------------------------------------------------*
061600* TRIM LEADING AND TRAILING BLANKS FROM WS-CONV-RAW.
061700     MOVE 0 TO WS-CONV-FIRST-POS.
061800     MOVE 0 TO WS-CONV-LAST-POS.
061900     PERFORM 2671-FIND-FIRST-NONBLANK
062000         VARYING WS-CONV-IDX FROM 1 BY 1
062100         UNTIL WS-CONV-IDX > 40 OR WS-CONV-FIRST-POS NOT = 0.
062200     IF WS-CONV-FIRST-POS = 0
062300         MOVE SPACE TO WS-CONV-RAW
062400         MOVE 0     TO WS-CONV-RAW-LEN
062500     ELSE
062600         PERFORM 2672-FIND-LAST-NONBLANK
062700             VARYING WS-CONV-IDX FROM 40 BY -1
062800             UNTIL WS-CONV-IDX < WS-CONV-FIRST-POS
062900                 OR WS-CONV-LAST-POS NOT = 0
063000         COMPUTE WS-CONV-RAW-LEN =
063100             WS-CONV-LAST-POS - WS-CONV-FIRST-POS + 1
063200         MOVE SPACE TO WS-CONV-SCRATCH
063300         MOVE WS-CONV-RAW(WS-CONV-FIRST-POS:WS-CONV-RAW-LEN)
063400             TO WS-CONV-SCRATCH(1:WS-CONV-RAW-LEN)
063500         MOVE WS-CONV-SCRATCH TO WS-CONV-RAW
063600     END-IF.
063700*---------------------------------------------------------------*
063800 2671-FIND-FIRST-NONBLANK.
063900*---------------------------------------------------------------*
064000* LOCATE THE FIRST NON-BLANK CHARACTER POSITION.
064100     IF WS-CONV-RAW(WS-CONV-IDX:1) NOT = SPACE
064200         MOVE WS-CONV-IDX TO WS-CONV-FIRST-POS
064300     END-IF.
064400*---------------------------------------------------------------*
064500 2672-FIND-LAST-NONBLANK.
064600*---------------------------------------------------------------*
064700* LOCATE THE LAST NON-BLANK CHARACTER POSITION.
064800     IF WS-CONV-RAW(WS-CONV-IDX:1) NOT = SPACE
064900         MOVE WS-CONV-IDX TO WS-CONV-LAST-POS
065000     END-IF.
065100*---------------------------------------------------------------*
065200 2680-SPLIT-SIGN-AND-DIGITS.
065300*---------------------------------------------------------------*
065400* PULL OFF A LEADING SIGN, THEN ACCUMULATE THE DIGITS.
065500     MOVE 'Y' TO WS-CONV-VALID-SW.
065600     MOVE 'N' TO WS-CONV-STOP-SW.
065700     MOVE 'N' TO WS-CONV-DECIMAL-SEEN-SW.
065800     MOVE 0   TO WS-CONV-DIGIT-COUNT.
065900     MOVE 0   TO WS-CONV-DECIMAL-DIGITS.
066000     MOVE 0   TO WS-CONV-ACCUM.
066100     MOVE '+' TO WS-CONV-SIGN.
066200     MOVE 1   TO WS-CONV-START-POS.
066300     MOVE WS-CONV-RAW(1:1) TO WS-CONV-FIRST-CHAR.
066400     IF WS-CONV-FIRST-CHAR = '-'
066500         MOVE '-' TO WS-CONV-SIGN
066600         MOVE 2   TO WS-CONV-START-POS
066700     ELSE
066800         IF WS-CONV-FIRST-CHAR = '+'
066900             MOVE 2 TO WS-CONV-START-POS
067000         END-IF
067100     END-IF.
067200     IF WS-CONV-START-POS > WS-CONV-RAW-LEN
067300         MOVE 'N' TO WS-CONV-VALID-SW
067400     ELSE
067500         PERFORM 2681-SCAN-ONE-DIGIT-CHAR
067600             VARYING WS-CONV-IDX FROM WS-CONV-START-POS BY 1
067700             UNTIL WS-CONV-IDX > WS-CONV-RAW-LEN
067800                 OR NOT WS-CONV-VALID
067900                 OR WS-CONV-STOP
068000     END-IF.
068100*---------------------------------------------------------------*
068200 2681-SCAN-ONE-DIGIT-CHAR.
068300*---------------------------------------------------------------*
068400* ACCUMULATE ONE DIGIT CHARACTER INTO THE WORKING TOTAL.
068500     IF WS-CONV-RAW(WS-CONV-IDX:1) = '.'
068600         EVALUATE WS-CONV-FIELD-KIND
068700             WHEN 'INT '
068800                 MOVE 'N' TO WS-CONV-VALID-SW
068900             WHEN 'LONG'
069000                 MOVE 'Y' TO WS-CONV-STOP-SW
069100             WHEN OTHER
069200                 IF WS-CONV-DECIMAL-SEEN
069300                     MOVE 'N' TO WS-CONV-VALID-SW
069400                 ELSE
069500                     MOVE 'Y' TO WS-CONV-DECIMAL-SEEN-SW
069600                 END-IF
069700         END-EVALUATE
069800     ELSE
069900         IF WS-CONV-RAW(WS-CONV-IDX:1) NOT NUMERIC
070000             MOVE 'N' TO WS-CONV-VALID-SW
070100         ELSE
070200             MOVE WS-CONV-RAW(WS-CONV-IDX:1) TO WS-CONV-DIGIT-CHAR
070300             COMPUTE WS-CONV-ACCUM =
070400                 (WS-CONV-ACCUM * 10) + WS-CONV-DIGIT-VALUE
070500             ADD 1 TO WS-CONV-DIGIT-COUNT
070600             IF WS-CONV-DECIMAL-SEEN
070700                 ADD 1 TO WS-CONV-DECIMAL-DIGITS
070800             END-IF
070900         END-IF
071000     END-IF.
071100*---------------------------------------------------------------*
071200 2690-BUILD-NUMERIC-RESULT.
071300*---------------------------------------------------------------*
071400* SCALE THE ACCUMULATED DIGITS INTO THE FINAL RESULT FIELD.
071500     EVALUATE WS-CONV-FIELD-KIND
071600         WHEN 'DEC '
071700             IF WS-CONV-DECIMAL-DIGITS < 6
071800                 COMPUTE WS-CONV-ACCUM = WS-CONV-ACCUM *
071900                     (10 ** (6 - WS-CONV-DECIMAL-DIGITS))
072000             END-IF
072100             COMPUTE WS-CONV-DECIMAL-RESULT =
072200                 WS-CONV-ACCUM / 1000000
072300             IF WS-CONV-SIGN = '-'
072400                 COMPUTE WS-CONV-DECIMAL-RESULT =
072500                     WS-CONV-DECIMAL-RESULT * -1
072600             END-IF
072700             SET WS-CONV-RESULT-OK TO TRUE
072800         WHEN OTHER
072900             COMPUTE WS-CONV-INTEGER-RESULT = WS-CONV-ACCUM
073000             IF WS-CONV-SIGN = '-'
073100                 COMPUTE WS-CONV-INTEGER-RESULT =
073200                     WS-CONV-INTEGER-RESULT * -1
073300             END-IF
073400             SET WS-CONV-RESULT-OK TO TRUE
073500     END-EVALUATE.
073600*---------------------------------------------------------------*
073700 2900-LOG-PARSE-ERROR.
073800*---------------------------------------------------------------*
073900* WRITE ONE DIAGNOSTIC LINE FOR A ROW THAT FAILED TO PARSE.
074000     MOVE WS-PHYSICAL-ROW-NUM TO WS-ROW-NUM-DISPLAY.
074100     MOVE SPACE TO PARSE-ERROR-LINE.
074200     STRING 'row '                      DELIMITED BY SIZE
074300            WS-ROW-NUM-DISPLAY           DELIMITED BY SIZE
074400            ': unrecoverable row structure' DELIMITED BY SIZE
074500         INTO PE-TEXT.
074600     MOVE SPACE TO DIAGNOSTIC-LINE.
074700     MOVE PARSE-ERROR-LINE TO DIAGNOSTIC-LINE.
074800     WRITE DIAGNOSTIC-LINE.
074900*---------------------------------------------------------------*
075000 2000-EXIT.
075100*---------------------------------------------------------------*
075200     PERFORM 8000-READ-STOCK-CSV.
075300*---------------------------------------------------------------*
075400 3000-WRITE-MASTER-RECORD.
075500*---------------------------------------------------------------*
075600* ASSIGN THE NEXT RECORD-ID AND WRITE THE MASTER RECORD.
075700     ADD 1 TO WS-NEXT-RECORD-ID.
075800     MOVE WS-NEXT-RECORD-ID       TO SWR-RECORD-ID.
075900     WRITE STOCK-WEEKLY-RECORD
076000         INVALID KEY
076100             MOVE 'STKMAST'       TO DL-ERROR-REASON
076200             MOVE MASTER-FILE-STATUS TO DL-FILE-STATUS
076300             DISPLAY ERROR-DISPLAY-LINE
076400     END-WRITE.
076500     ADD 1 TO WS-INSERTED-COUNT.
076600     PERFORM 3100-CAPTURE-SAMPLE-ID.
076700*---------------------------------------------------------------*
076800 3100-CAPTURE-SAMPLE-ID.
076900*---------------------------------------------------------------*
077000* KEEP THE RECORD-ID IF WE HAVE FEWER THAN TEN SAMPLES.
077100     IF WS-SAMPLE-COUNT < 10
077200         ADD 1 TO WS-SAMPLE-COUNT
077300         MOVE WS-NEXT-RECORD-ID
077400             TO WS-SAMPLE-ID(WS-SAMPLE-COUNT)
077500     END-IF.
077600*---------------------------------------------------------------*
077700 8000-READ-STOCK-CSV.
077800*---------------------------------------------------------------*
077900* READ ONE LINE FROM THE CSV FEED.
078000     READ STOCK-CSV-FILE
078100         AT END
078200             SET CSV-FILE-EOF TO TRUE
078300         NOT AT END
078400             ADD 1 TO WS-PHYSICAL-ROW-NUM
078500     END-READ.
078600*---------------------------------------------------------------*
078700 9000-WRITE-UPLOAD-SUMMARY.
078800*---------------------------------------------------------------*
078900* WRITE THE INSERTED-COUNT LINE OF THE LOAD SUMMARY, EJECTING TO
079000* A NEW PAGE FIRST SO THE SUMMARY NEVER TRAILS ONTO A DIAGNOSTIC
079100* PAGE LEFT OVER FROM A PRIOR RUN ON THE SAME PRINT DATA SET.
079200     MOVE WS-INSERTED-COUNT       TO UR-INSERTED-COUNT.
079300     MOVE SPACE TO DIAGNOSTIC-LINE.
079400     MOVE UPLOAD-RESULT-LINE      TO DIAGNOSTIC-LINE.
079500     WRITE DIAGNOSTIC-LINE AFTER ADVANCING RPT-TOP-OF-FORM.
079600     PERFORM 9100-WRITE-ONE-SAMPLE-ID
079700         VARYING WS-CSV-FIELD-SUB FROM 1 BY 1
079800         UNTIL WS-CSV-FIELD-SUB > WS-SAMPLE-COUNT.
079900*---------------------------------------------------------------*
080000 9100-WRITE-ONE-SAMPLE-ID.
080100*---------------------------------------------------------------*
080200* WRITE ONE SAMPLE-ID LINE OF THE LOAD SUMMARY.
080300     MOVE WS-SAMPLE-ID(WS-CSV-FIELD-SUB) TO UR-SAMPLE-ID.
080400     MOVE SPACE TO DIAGNOSTIC-LINE.
080500     MOVE UPLOAD-SAMPLE-ID-LINE  TO DIAGNOSTIC-LINE.
080600     WRITE DIAGNOSTIC-LINE.
080700*---------------------------------------------------------------*
080800 9500-CLOSE-FILES.
080900*---------------------------------------------------------------*
081000* CLOSE EVERY FILE OPENED BY THIS RUN.
081100     CLOSE STOCK-CSV-FILE.
081200     CLOSE STOCK-MASTER-FILE.
081300     CLOSE STOCK-SEQUENCE-FILE.
081400     CLOSE LOAD-DIAGNOSTIC-FILE.
081500*---------------------------------------------------------------*
081600 9500-EXIT.
081700     EXIT.
