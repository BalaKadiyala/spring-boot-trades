000100*================================================================*
000200* COPYBOOK:        STOCKREC
000300* DESCRIPTION:      MASTER STOCK WEEKLY TRADING RECORD LAYOUT
000400* ORIGINAL AUTHOR:  J. HARGROVE
000500*
000600* MAINTENANCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 03/14/88  J. HARGROVE   CREATED - WEEKLY STOCK LOAD
001000* 11/02/91  D. QUINTERO   ADDED NEXT-WEEK AND DIVIDEND FIELDS
001100* 09/09/98  E. ACKERMAN   Y2K - DATE NOW STORED SORTABLE CCYYMMDD
001200* 02/17/06  E. ACKERMAN   ADDED NULL-PRESENCE SWITCHES FOR EVERY
001300*                         FIELD (BAD CSV DATA WAS BEING LEFT AS
001400*                         ZERO, INDISTINGUISHABLE FROM A REAL
001500*                         ZERO VALUE)
001600*================================================================*
001700* EACH INPUT FIELD CARRIES ITS OWN ONE-CHAR PRESENCE SWITCH SO
001800* A MISSING OR UNPARSEABLE CSV COLUMN CAN BE TOLD APART FROM A
001900* COLUMN THAT GENUINELY CONTAINED A ZERO.  'Y' = VALUE PRESENT,
002000* 'N' = VALUE IS NULL (FIELD WAS BLANK OR FAILED TO CONVERT).
002100*----------------------------------------------------------------*
002200 01  STOCK-WEEKLY-RECORD.
002300     05  SWR-RECORD-ID                   PIC S9(18).
002400*        SEQUENTIAL ID ASSIGNED AT INSERT, STARTS AT 1, NEVER
002500*        REUSED WITHIN A RUN - SEE STOCKSEQ CONTROL RECORD.
002600*
002700     05  SWR-QUARTER-GROUP.
002800         10  SWR-QUARTER-SW               PIC X(01) VALUE 'N'.
002900             88  SWR-QUARTER-PRESENT                VALUE 'Y'.
003000             88  SWR-QUARTER-IS-NULL                VALUE 'N'.
003100         10  SWR-QUARTER                  PIC S9(04) VALUE 0.
003200*
003300     05  SWR-STOCK-GROUP.
003400         10  SWR-STOCK-SW                 PIC X(01) VALUE 'N'.
003500             88  SWR-STOCK-PRESENT                  VALUE 'Y'.
003600             88  SWR-STOCK-IS-NULL                  VALUE 'N'.
003700         10  SWR-STOCK                    PIC X(32) VALUE SPACE.
003800*
003900     05  SWR-DATE-GROUP.
004000         10  SWR-DATE-SW                  PIC X(01) VALUE 'N'.
004100             88  SWR-DATE-PRESENT                   VALUE 'Y'.
004200             88  SWR-DATE-IS-NULL                   VALUE 'N'.
004300         10  SWR-DATE-SORTABLE            PIC 9(08) VALUE 0.
004400*            STORED CCYYMMDD SO DATE-DESCENDING SORTS WORK
004500*            WITHOUT A SEPARATE COLLATING ROUTINE.
004600         10  SWR-DATE-ALT-VIEW REDEFINES
004700             SWR-DATE-SORTABLE.
004800             15  SWR-DATE-CCYY             PIC 9(04).
004900             15  SWR-DATE-MM               PIC 9(02).
005000             15  SWR-DATE-DD               PIC 9(02).
005100*
005200     05  SWR-OPEN-GROUP.
005300         10  SWR-OPEN-SW                  PIC X(01) VALUE 'N'.
005400             88  SWR-OPEN-PRESENT                   VALUE 'Y'.
005500             88  SWR-OPEN-IS-NULL                   VALUE 'N'.
005600         10  SWR-OPEN-PRICE               PIC S9(13)V9(06)
005700                                           VALUE 0.
005800*
005900     05  SWR-HIGH-GROUP.
006000         10  SWR-HIGH-SW                  PIC X(01) VALUE 'N'.
006100             88  SWR-HIGH-PRESENT                   VALUE 'Y'.
006200             88  SWR-HIGH-IS-NULL                   VALUE 'N'.
006300         10  SWR-HIGH-PRICE               PIC S9(13)V9(06)
006400                                           VALUE 0.
006500*
006600     05  SWR-LOW-GROUP.
006700         10  SWR-LOW-SW                   PIC X(01) VALUE 'N'.
006800             88  SWR-LOW-PRESENT                    VALUE 'Y'.
006900             88  SWR-LOW-IS-NULL                    VALUE 'N'.
007000         10  SWR-LOW-PRICE                PIC S9(13)V9(06)
007100                                           VALUE 0.
007200*
007300     05  SWR-CLOSE-GROUP.
007400         10  SWR-CLOSE-SW                 PIC X(01) VALUE 'N'.
007500             88  SWR-CLOSE-PRESENT                  VALUE 'Y'.
007600             88  SWR-CLOSE-IS-NULL                  VALUE 'N'.
007700         10  SWR-CLOSE-PRICE              PIC S9(13)V9(06)
007800                                           VALUE 0.
007900*
008000     05  SWR-VOLUME-GROUP.
008100         10  SWR-VOLUME-SW                PIC X(01) VALUE 'N'.
008200             88  SWR-VOLUME-PRESENT                 VALUE 'Y'.
008300             88  SWR-VOLUME-IS-NULL                 VALUE 'N'.
008400         10  SWR-VOLUME                   PIC S9(18) VALUE 0.
008500*
008600     05  SWR-PCT-CHG-PRICE-GROUP.
008700         10  SWR-PCT-CHG-PRICE-SW         PIC X(01) VALUE 'N'.
008800             88  SWR-PCT-CHG-PRICE-PRESENT          VALUE 'Y'.
008900             88  SWR-PCT-CHG-PRICE-IS-NULL          VALUE 'N'.
009000         10  SWR-PCT-CHG-PRICE            PIC S9(13)V9(06)
009100                                           VALUE 0.
009200*
009300     05  SWR-PCT-CHG-VOLUME-GROUP.
009400         10  SWR-PCT-CHG-VOLUME-SW        PIC X(01) VALUE 'N'.
009500             88  SWR-PCT-CHG-VOLUME-PRESENT         VALUE 'Y'.
009600             88  SWR-PCT-CHG-VOLUME-IS-NULL         VALUE 'N'.
009700         10  SWR-PCT-CHG-VOLUME           PIC S9(13)V9(06)
009800                                           VALUE 0.
009900*            % CHANGE IN VOLUME VERSUS THE PRIOR WEEK.
010000*
010100     05  SWR-PREV-WK-VOLUME-GROUP.
010200         10  SWR-PREV-WK-VOLUME-SW        PIC X(01) VALUE 'N'.
010300             88  SWR-PREV-WK-VOLUME-PRESENT         VALUE 'Y'.
010400             88  SWR-PREV-WK-VOLUME-IS-NULL         VALUE 'N'.
010500         10  SWR-PREV-WK-VOLUME           PIC S9(18) VALUE 0.
010600*
010700     05  SWR-NEXT-WK-OPEN-GROUP.
010800         10  SWR-NEXT-WK-OPEN-SW          PIC X(01) VALUE 'N'.
010900             88  SWR-NEXT-WK-OPEN-PRESENT           VALUE 'Y'.
011000             88  SWR-NEXT-WK-OPEN-IS-NULL           VALUE 'N'.
011100         10  SWR-NEXT-WK-OPEN             PIC S9(13)V9(06)
011200                                           VALUE 0.
011300*
011400     05  SWR-NEXT-WK-CLOSE-GROUP.
011500         10  SWR-NEXT-WK-CLOSE-SW         PIC X(01) VALUE 'N'.
011600             88  SWR-NEXT-WK-CLOSE-PRESENT          VALUE 'Y'.
011700             88  SWR-NEXT-WK-CLOSE-IS-NULL          VALUE 'N'.
011800         10  SWR-NEXT-WK-CLOSE            PIC S9(13)V9(06)
011900                                           VALUE 0.
012000*
012100     05  SWR-PCT-CHG-NEXT-WK-GROUP.
012200         10  SWR-PCT-CHG-NEXT-WK-SW       PIC X(01) VALUE 'N'.
012300             88  SWR-PCT-CHG-NEXT-WK-PRESENT        VALUE 'Y'.
012400             88  SWR-PCT-CHG-NEXT-WK-IS-NULL        VALUE 'N'.
012500         10  SWR-PCT-CHG-NEXT-WK          PIC S9(13)V9(06)
012600                                           VALUE 0.
012700*            % CHANGE IN PRICE EXPECTED THE FOLLOWING WEEK.
012800*
012900     05  SWR-DAYS-TO-DIV-GROUP.
013000         10  SWR-DAYS-TO-DIV-SW           PIC X(01) VALUE 'N'.
013100             88  SWR-DAYS-TO-DIV-PRESENT            VALUE 'Y'.
013200             88  SWR-DAYS-TO-DIV-IS-NULL            VALUE 'N'.
013300         10  SWR-DAYS-TO-DIV              PIC S9(04) VALUE 0.
013400*
013500     05  SWR-PCT-RETURN-DIV-GROUP.
013600         10  SWR-PCT-RETURN-DIV-SW        PIC X(01) VALUE 'N'.
013700             88  SWR-PCT-RETURN-DIV-PRESENT         VALUE 'Y'.
013800             88  SWR-PCT-RETURN-DIV-IS-NULL         VALUE 'N'.
013900         10  SWR-PCT-RETURN-DIV           PIC S9(13)V9(06)
014000                                           VALUE 0.
014100*
014200     05  FILLER                           PIC X(20) VALUE SPACE.
014300*----------------------------------------------------------------*
